000010*******************************************
000020*                                          *
000030*  Record Definition For Commission File   *
000040*     (Computed Intervention Commission)   *
000050*     Uses DI-Comm-Depense-Facture as key  *
000060*******************************************
000070*
000080* 21/03/02 kid - Created, companion output file to di000's commission
000090*                calculator - one record per commission-eligible invoice.
000100*
000110 01  DI-COMM-RECORD.
000120     03  DI-COMM-DEPENSE-FACTURE
000130                                PIC X(100).
000140     03  DI-COMM-CONVENTION-CODE
000150                                PIC X(50).
000160     03  DI-COMM-DATE-CALCUL    PIC 9(8).
000170     03  DI-COMM-DATE-CALC-R REDEFINES DI-COMM-DATE-CALCUL.
000180         05  DI-COMM-CALC-CC    PIC 99.
000190         05  DI-COMM-CALC-AA    PIC 99.
000200         05  DI-COMM-CALC-MM    PIC 99.
000210         05  DI-COMM-CALC-JJ    PIC 99.
000220*
000230*    Base-Calcul and the two rates below are copied from the
000240*    convention at calculation time, not re-read from it later.
000250*
000260     03  DI-COMM-BASE-CALCUL    PIC X(10).
000270     03  DI-COMM-MONTANT-BASE   PIC S9(13)V9(2) COMP-3.
000280     03  DI-COMM-TAUX-COMMISSION
000290                                PIC S9(3)V9(2)  COMP-3.
000300     03  DI-COMM-TAUX-TVA       PIC S9(3)V9(2)  COMP-3.
000310     03  DI-COMM-MONTANT-COMMISSION-HT
000312                                PIC S9(13)V9(2) COMP-3.
000320     03  DI-COMM-MONTANT-TVA-COMMISSION
000322                                PIC S9(13)V9(2) COMP-3.
000330     03  DI-COMM-MONTANT-COMMISSION-TTC
000332                                PIC S9(13)V9(2) COMP-3.
000340     03  FILLER                 PIC X(12).
000350*
