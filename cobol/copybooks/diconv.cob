000010*******************************************
000020*                                          *
000030*  Record Definition For Convention File   *
000040*     Uses DI-Conv-Code as key             *
000050*     (Commission Convention Master)       *
000060*******************************************
000070*  File size approx 280 bytes - packed fields, needs checking.
000080*
000090* 22/05/91 mka - Created.
000100* 03/02/94 hbn - Date-Fin may be zero/blank for an open-ended convention.
000110* 17/08/96 hbn - Actif flag added, convention can be suspended without
000120*                deleting the master.
000125* 15/09/04 kid - 88 Taux-Com-Valide added so DI000 can reject a
000126*                convention whose commission rate is outside 0-100
000127*                at load time instead of carrying it into the table.
000130*
000140 01  DI-CONV-RECORD.
000150     03  DI-CONV-CODE           PIC X(50).
000160     03  DI-CONV-LIBELLE        PIC X(200).
000170*
000180*    Taux-Commission is a percentage, 0.00 through 100.00.
000190*
000200     03  DI-CONV-TAUX-COMMISSION
000210                                PIC S9(3)V9(2) COMP-3.
000211         88  DI-CONV-TAUX-COM-VALIDE VALUE 0.00 THRU 100.00.
000220*
000230*    Base-Calcul drives which invoice amount the rate above applies to.
000240*
000250     03  DI-CONV-BASE-CALCUL    PIC X(10).
000260         88  DI-CONV-BASE-HT        VALUE "HT".
000270         88  DI-CONV-BASE-TTC       VALUE "TTC".
000280         88  DI-CONV-BASE-AUTRE     VALUE "AUTRE".
000290*
000300*    Taux-Tva defaults to 20.00 (standard Moroccan rate) when not
000305*    supplied.
000310*
000320     03  DI-CONV-TAUX-TVA       PIC S9(3)V9(2) COMP-3.
000330*
000340     03  DI-CONV-DATE-DEBUT     PIC 9(8).
000350     03  DI-CONV-DATE-DEBUT-R REDEFINES DI-CONV-DATE-DEBUT.
000360         05  DI-CONV-DEB-CC     PIC 99.
000370         05  DI-CONV-DEB-AA     PIC 99.
000380         05  DI-CONV-DEB-MM     PIC 99.
000390         05  DI-CONV-DEB-JJ     PIC 99.
000400*
000410*    Date-Fin zero or spaces means the convention is open-ended.
000420*
000430     03  DI-CONV-DATE-FIN       PIC 9(8).
000440     03  DI-CONV-DATE-FIN-R REDEFINES DI-CONV-DATE-FIN.
000450         05  DI-CONV-FIN-CC     PIC 99.
000460         05  DI-CONV-FIN-AA     PIC 99.
000470         05  DI-CONV-FIN-MM     PIC 99.
000480         05  DI-CONV-FIN-JJ     PIC 99.
000490*
000500     03  DI-CONV-ACTIF          PIC X(01).
000510         88  DI-CONV-EST-ACTIF      VALUE "Y".
000520         88  DI-CONV-EST-INACTIF    VALUE "N".
000530     03  FILLER                 PIC X(09).
000540*
