000010*******************************************
000020*                                          *
000030*  Record Definition For Depense Invest.   *
000040*     File (Investment Expense / Invoice)  *
000050*     Uses DI-Depense-Numero-Facture as    *
000060*     key within file.                     *
000070*******************************************
000080*  Generic layout - COPY ... REPLACING into the Depense-In and
000090*  Depense-Out FDs, both of which carry this same shape.
000100*
000110* 28/06/94 hbn - Created.
000120* 09/01/97 hbn - Retenue-Garantie, Retenue-Is-Tiers split out from the
000130*                single Retenue-Diverse field used up to v2.
000140* 14/10/99 kid - Y2K. Date-Facture confirmed already ccyymmdd, no change
000150*                needed but logged here as every file was checked.
000160* 21/03/02 kid - Convention-Code added for commission-eligible invoices.
000170*
000180 01  DI-DEPENSE-RECORD.
000190     03  DI-DEP-NUMERO-FACTURE  PIC X(100).
000200     03  DI-DEP-DATE-FACTURE    PIC 9(8).
000210     03  DI-DEP-DATE-FACT-R REDEFINES DI-DEP-DATE-FACTURE.
000220         05  DI-DEP-FACT-CC     PIC 99.
000230         05  DI-DEP-FACT-AA     PIC 99.
000240         05  DI-DEP-FACT-MM     PIC 99.
000250         05  DI-DEP-FACT-JJ     PIC 99.
000260     03  DI-DEP-FOURNISSEUR-CODE
000270                                PIC X(50).
000280     03  DI-DEP-PROJET-CODE     PIC X(50).
000290*
000300*    Convention-Code is spaces when the invoice earns no commission.
000310*
000320     03  DI-DEP-CONVENTION-CODE
000330                                PIC X(50).
000340     03  DI-DEP-MONTANT-HT      PIC S9(13)V9(2) COMP-3.
000350     03  DI-DEP-TAUX-TVA        PIC S9(3)V9(2)  COMP-3.
000360     03  DI-DEP-MONTANT-TVA     PIC S9(13)V9(2) COMP-3.
000370     03  DI-DEP-MONTANT-TTC     PIC S9(13)V9(2) COMP-3.
000380     03  DI-DEP-RETENUE-TVA     PIC S9(13)V9(2) COMP-3.
000390     03  DI-DEP-RETENUE-IS-TIERS
000400                                PIC S9(13)V9(2) COMP-3.
000410     03  DI-DEP-RETENUE-NON-RESIDENT
000420                                PIC S9(13)V9(2) COMP-3.
000430*
000440*    Retenue-Garantie defaults to 10 pc of Montant-Ht when not supplied -
000450*    see 3200-CALCULE-RETENUE-GARANTIE in di000.
000460*
000470     03  DI-DEP-RETENUE-GARANTIE
000480                                PIC S9(13)V9(2) COMP-3.
000490     03  DI-DEP-PAYE            PIC X(01).
000500         88  DI-DEP-EST-PAYE        VALUE "Y".
000510         88  DI-DEP-EST-IMPAYE      VALUE "N".
000520     03  FILLER                 PIC X(15).
000530*
