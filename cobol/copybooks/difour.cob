000010*******************************************
000020*                                          *
000030*  Record Definition For Fournisseur File  *
000040*     Uses DI-Four-Code as key             *
000050*******************************************
000060*  File size 300 bytes.
000070*
000080* 14/04/87 mka - Created.
000090* 02/09/89 mka - Ice field added per note from Tresorerie.
000100* 19/11/92 rbj - Non-Resident flag added, drives IS withholding calc.
000110*
000120 01  DI-FOUR-RECORD.
000130     03  DI-FOUR-CODE           PIC X(50).
000140     03  DI-FOUR-RAISON-SOCIALE PIC X(200).
000150     03  DI-FOUR-IDENT-FISCAL   PIC X(20).
000160     03  DI-FOUR-ICE            PIC X(15).
000170     03  DI-FOUR-NON-RESIDENT   PIC X(01).
000180         88  DI-FOUR-EST-NON-RESIDENT   VALUE "Y".
000190         88  DI-FOUR-EST-RESIDENT       VALUE "N".
000200     03  FILLER                 PIC X(14).
000210*
