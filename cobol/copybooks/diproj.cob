000010*******************************************
000020*                                          *
000030*  Record Definition For Projet File       *
000040*     Uses DI-Proj-Code as key             *
000050*******************************************
000060*  File size 310 bytes.
000070*
000080* 14/04/87 mka - Created.
000090* 11/06/90 mka - Statut field widened from x(20) to x(50) per DPP request.
000100*
000110 01  DI-PROJ-RECORD.
000120     03  DI-PROJ-CODE           PIC X(50).
000130     03  DI-PROJ-NOM            PIC X(200).
000140     03  DI-PROJ-STATUT         PIC X(50).
000150         88  DI-PROJ-EN-COURS       VALUE "EN_COURS".
000160         88  DI-PROJ-TERMINE        VALUE "TERMINE".
000170         88  DI-PROJ-SUSPENDU       VALUE "SUSPENDU".
000180     03  FILLER                 PIC X(10).
000190*
