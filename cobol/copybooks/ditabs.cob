000010*******************************************
000020*                                          *
000030*  In-Memory Master Tables - Fournisseur,  *
000040*  Projet & Convention, loaded once at     *
000050*  start of run and searched by code for   *
000060*  every transaction record - masters are  *
000070*  small enough not to warrant a re-read   *
000080*  per lookup.                             *
000090*******************************************
000100*
000110* 21/03/02 kid - Created for di000/di150, tables sized for the current
000120*                portfolio with headroom - resize Di-Xxxx-Max below if
000130*                a master ever outgrows its table.
000140*
000150 01  DI-TABLES.
000160     03  DI-FOUR-TAB.
000170         05  DI-FOUR-NB-ENTREES PIC 9(4) COMP.
000180         05  FILLER             PIC X(02).
000190         05  DI-FOUR-ENTREE OCCURS 500 TIMES.
000210             07  DI-FOUR-TAB-CODE       PIC X(50).
000220             07  DI-FOUR-TAB-RAISON     PIC X(200).
000230             07  DI-FOUR-TAB-NON-RESID  PIC X(01).
000240                 88  DI-FOUR-TAB-EST-NON-RESID  VALUE "Y".
000250     03  DI-PROJ-TAB.
000260         05  DI-PROJ-NB-ENTREES PIC 9(4) COMP.
000270         05  FILLER             PIC X(02).
000280         05  DI-PROJ-ENTREE OCCURS 200 TIMES.
000300             07  DI-PROJ-TAB-CODE       PIC X(50).
000310             07  DI-PROJ-TAB-STATUT     PIC X(50).
000320     03  DI-CONV-TAB.
000330         05  DI-CONV-NB-ENTREES PIC 9(4) COMP.
000340         05  FILLER             PIC X(02).
000350         05  DI-CONV-ENTREE OCCURS 100 TIMES.
000370             07  DI-CONV-TAB-CODE       PIC X(50).
000380             07  DI-CONV-TAB-BASE       PIC X(10).
000390             07  DI-CONV-TAB-TAUX-COM   PIC S9(3)V9(2) COMP-3.
000400             07  DI-CONV-TAB-TAUX-TVA   PIC S9(3)V9(2) COMP-3.
000410             07  DI-CONV-TAB-DATE-DEB   PIC 9(8).
000420             07  DI-CONV-TAB-DATE-FIN   PIC 9(8).
000430             07  DI-CONV-TAB-ACTIF      PIC X(01).
000440                 88  DI-CONV-TAB-EST-ACTIF  VALUE "Y".
000450*
000460 01  DI-TABLES-MAX.
000470     03  DI-FOUR-MAX            PIC 9(4) COMP VALUE 500.
000480     03  DI-PROJ-MAX            PIC 9(4) COMP VALUE 200.
000490     03  DI-CONV-MAX            PIC 9(4) COMP VALUE 100.
000495     03  FILLER                 PIC X(02).
000500*
