000010****************************************************************
000020*                                                               *
000030*             Depenses D'Investissement - Calcul Batch         *
000040*          Recalcule TVA, TTC, retenues, net a payer et,       *
000050*          ou applicable, la commission d'intervention.        *
000060*                                                               *
000070****************************************************************
000080*
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID.    DI000.
000110 AUTHOR.        M TAZI.
000120 INSTALLATION.  DIRECTION INFORMATIQUE - POLE INVESTISSEMENT.
000130 DATE-WRITTEN.  14/04/1987.
000140 DATE-COMPILED.
000150 SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE AU SERVICE
000160                INFORMATIQUE. COPYRIGHT (C) 1987 DIRECTION
000170                INFORMATIQUE. TOUS DROITS RESERVES.
000180*
000190*    Remarks.        Calcule, pour chaque Depense-Investissement
000200*                     nouvelle ou modifiee, la TVA, le TTC, les
000210*                     retenues de garantie et non-resident, le net
000220*                     a payer, et la commission d'intervention
000230*                     quand une convention est rattachee.
000240*
000250*    Called modules.  Aucun.
000260*
000270*    Files used.      Fournisseur (lecture, en table).
000280*                      Projet      (lecture, en table).
000290*                      Convention  (lecture, en table).
000300*                      Depense-In  (lecture, transaction).
000310*                      Depense-Out (ecriture, resultat calcule).
000320*                      Commission-Out (ecriture, une par depense
000330*                                      eligible a commission).
000340*
000350*    Error messages used.
000360*                      DI001 - DI009, see Error-Messages below.
000370*
000380*    Principe general.
000390*                      Les trois masters sont de taille modeste
000400*                      (quelques centaines d'entrees au plus) et
000410*                      sont donc charges une fois pour toutes en
000420*                      debut de run dans des tables en memoire -
000430*                      voir la section 1000. Chaque Depense-In est
000440*                      ensuite traitee au fil de l'eau, une passe,
000450*                      pas de tri necessaire sur ce fichier-ci
000460*                      (le tri pour le rapport est fait a part par
000470*                      DI150). Le calcul de commission est un
000480*                      sous-traitement optionnel de la depense,
000490*                      jamais un traitement independant.
000500*
000510* Changes:
000520* 14/04/87 mka - 1.0.00 Ecrit pour le passage batch nocturne, premiere
000530*                        version - TVA et TTC seulement.
000540* 02/09/89 mka - 1.1.00 Ajout retenue de garantie par defaut a 10 pc.
000550* 19/11/92 rbj - 1.2.00 Ajout retenue IS tiers pour fournisseur non
000560*                        resident, ecrase toute valeur saisie.
000570* 03/02/94 hbn - 1.2.01 Convention - rejet si date fin anterieure a
000580*                        date debut, voir 1230-VALIDE-DATES-CONVENTION.
000590* 17/08/96 hbn - 1.3.00 Ajout du calcul de commission d'intervention
000600*                        quand Convention-Code renseigne et convention
000610*                        valide a la date du jour.
000620* 09/01/97 hbn - 1.3.01 Separation Retenue-Garantie / Retenue-Is-Tiers
000630*                        dans le fichier Depense (etaient combines).
000640* 14/10/99 kid - 1.3.02 An 2000. Verifie que toutes les dates ccyymmdd
000650*                        du run passent correctement le siecle - ok,
000660*                        rien a changer, note ici pour memoire.
000670* 21/03/02 kid - 1.4.00 Convention-Code ajoute au fichier Depense,
000680*                        module de commission cable sur ce champ.
000690* 21/03/02 kid - 1.4.01 Base-Calcul "AUTRE" et valeurs non reconnues
000700*                        retombent sur Montant-Ht, comme demande par
000710*                        le Controle de Gestion.
000720* 15/09/04 kid - 1.5.00 Revue qualite Controle de Gestion : Taux-Tva
000730*                        defaut 20 pc applique a la Depense et a la
000740*                        Convention quand non renseigne ; Convention
000750*                        rejetee si Base-Calcul ou Taux-Commission hors
000760*                        domaine (voir 1310-AJOUTE-CONV-TABLE) ; ajout
000770*                        d'un controle des champs Commission avant
000780*                        ecriture sur Commission-Out (voir
000790*                        4110-VALIDE-COMMISSION).
000800*
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830*
000840*    Machine-cible du passage batch nocturne - voir le manuel
000850*    d'exploitation pour la fenetre de lancement.
000860*
000870 SOURCE-COMPUTER.  IBM-4341.
000880 OBJECT-COMPUTER.  IBM-4341.
000890 SPECIAL-NAMES.
000900*
000910*    Upsi-0 permet de relancer le programme en mode test (pas de
000920*    suppression des donnees, juste un Display supplementaire sur
000930*    les rejets) sans recompiler - positionne par le JCL au moyen
000940*    de l'octet UPSI de l'etape.
000950*
000960     C01 IS TOP-OF-PAGE
000970     CLASS DI-ALPHA IS "A" THRU "Z"
000980     UPSI-0 ON STATUS IS DI-SW-MODE-TEST
000990            OFF STATUS IS DI-SW-MODE-NORMAL.
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020*
001030*    Les trois masters sont des fichiers sequentiels classiques,
001040*    livres par le service Gestion en debut de nuit.
001050*
001060     SELECT DI-FOUR-FILE ASSIGN TO "FOURNISSEUR"
001070         ORGANIZATION IS SEQUENTIAL
001080         FILE STATUS IS DI-FOUR-STATUS.
001090     SELECT DI-PROJ-FILE ASSIGN TO "PROJET"
001100         ORGANIZATION IS SEQUENTIAL
001110         FILE STATUS IS DI-PROJ-STATUS.
001120     SELECT DI-CONV-FILE ASSIGN TO "CONVENTION"
001130         ORGANIZATION IS SEQUENTIAL
001140         FILE STATUS IS DI-CONV-STATUS.
001150*
001160*    Depense-In/Out et Commission-Out sont en sequentiel ligne -
001170*    produits et consommes par les extractions et le tableur du
001180*    Controle de Gestion, d'ou le format texte plutot que binaire.
001190*
001200     SELECT DI-DEPIN-FILE ASSIGN TO "DEPENSEIN"
001210         ORGANIZATION IS LINE SEQUENTIAL
001220         FILE STATUS IS DI-DEPIN-STATUS.
001230     SELECT DI-DEPOUT-FILE ASSIGN TO "DEPENSEOUT"
001240         ORGANIZATION IS LINE SEQUENTIAL
001250         FILE STATUS IS DI-DEPOUT-STATUS.
001260     SELECT DI-COMM-FILE ASSIGN TO "COMMISOUT"
001270         ORGANIZATION IS LINE SEQUENTIAL
001280         FILE STATUS IS DI-COMM-STATUS.
001290*
001300 DATA DIVISION.
001310 FILE SECTION.
001320*
001330*    Fournisseur - charge en table par la section 1000, jamais relu
001340*    transaction par transaction (voir 2100-CHERCHE-FOURNISSEUR).
001350*
001360 FD  DI-FOUR-FILE
001370     LABEL RECORDS ARE STANDARD.
001380     COPY "DIFOUR.cob".
001390*
001400*    Projet - charge en table de la meme facon que Fournisseur ;
001410*    sert a verifier que le Projet-Code de la depense existe, le
001420*    controle de coherence Projet/Depense restant a la charge de
001430*    l'application de saisie en amont.
001440*
001450 FD  DI-PROJ-FILE
001460     LABEL RECORDS ARE STANDARD.
001470     COPY "DIPROJ.cob".
001480*
001490*    Convention - charge en table par 1300-1310 ; c'est au
001500*    chargement, et seulement la, que les controles "on save" du
001510*    cahier des charges sont appliques (date, base de calcul, taux
001520*    de commission) - voir 1310-AJOUTE-CONV-TABLE plus bas.
001530*
001540 FD  DI-CONV-FILE
001550     LABEL RECORDS ARE STANDARD.
001560     COPY "DICONV.cob".
001570*
001580*    Depense-In est le fichier de transaction du jour, une ligne par
001590*    depense d'investissement nouvelle ou modifiee. Le meme
001600*    copybook generique DIDEPN sert aussi pour Depense-Out - seuls
001610*    les noms de champs changent via REPLACING, le but etant
001620*    d'eviter deux copies divergentes du meme layout dans le temps.
001630*
001640 FD  DI-DEPIN-FILE
001650     LABEL RECORDS ARE STANDARD.
001660     COPY "DIDEPN.cob" REPLACING
001670          ==DI-DEPENSE-RECORD==           BY ==DI-DEPIN-RECORD==
001680          ==DI-DEP-NUMERO-FACTURE==       BY ==DI-DEPIN-NUMERO-FACTURE==
001690          ==DI-DEP-DATE-FACTURE==         BY ==DI-DEPIN-DATE-FACTURE==
001700          ==DI-DEP-DATE-FACT-R==          BY ==DI-DEPIN-DATE-FACT-R==
001710          ==DI-DEP-FACT-CC==              BY ==DI-DEPIN-FACT-CC==
001720          ==DI-DEP-FACT-AA==              BY ==DI-DEPIN-FACT-AA==
001730          ==DI-DEP-FACT-MM==              BY ==DI-DEPIN-FACT-MM==
001740          ==DI-DEP-FACT-JJ==              BY ==DI-DEPIN-FACT-JJ==
001750          ==DI-DEP-FOURNISSEUR-CODE==
001760                       BY ==DI-DEPIN-FOURNISSEUR-CODE==
001770          ==DI-DEP-PROJET-CODE==          BY ==DI-DEPIN-PROJET-CODE==
001780          ==DI-DEP-CONVENTION-CODE==
001790                       BY ==DI-DEPIN-CONVENTION-CODE==
001800          ==DI-DEP-MONTANT-HT==           BY ==DI-DEPIN-MONTANT-HT==
001810          ==DI-DEP-TAUX-TVA==             BY ==DI-DEPIN-TAUX-TVA==
001820          ==DI-DEP-MONTANT-TVA==          BY ==DI-DEPIN-MONTANT-TVA==
001830          ==DI-DEP-MONTANT-TTC==          BY ==DI-DEPIN-MONTANT-TTC==
001840          ==DI-DEP-RETENUE-TVA==          BY ==DI-DEPIN-RETENUE-TVA==
001850          ==DI-DEP-RETENUE-IS-TIERS==
001860                       BY ==DI-DEPIN-RETENUE-IS-TIERS==
001870          ==DI-DEP-RETENUE-NON-RESIDENT==
001880                       BY ==DI-DEPIN-RETENUE-NON-RESIDENT==
001890          ==DI-DEP-RETENUE-GARANTIE==
001900                       BY ==DI-DEPIN-RETENUE-GARANTIE==
001910          ==DI-DEP-PAYE==                 BY ==DI-DEPIN-PAYE==.
001920*
001930*    Depense-Out recoit une copie de chaque Depense-In acceptee,
001940*    complete des montants et retenues recalcules - c'est ce
001950*    fichier, et non Depense-In, qui sert d'entree au rapport
001960*    DI150.
001970*
001980 FD  DI-DEPOUT-FILE
001990     LABEL RECORDS ARE STANDARD.
002000     COPY "DIDEPN.cob" REPLACING
002010          ==DI-DEPENSE-RECORD==           BY ==DI-DEPOUT-RECORD==
002020          ==DI-DEP-NUMERO-FACTURE==       BY ==DI-DEPOUT-NUMERO-FACTURE==
002030          ==DI-DEP-DATE-FACTURE==         BY ==DI-DEPOUT-DATE-FACTURE==
002040          ==DI-DEP-DATE-FACT-R==          BY ==DI-DEPOUT-DATE-FACT-R==
002050          ==DI-DEP-FACT-CC==              BY ==DI-DEPOUT-FACT-CC==
002060          ==DI-DEP-FACT-AA==              BY ==DI-DEPOUT-FACT-AA==
002070          ==DI-DEP-FACT-MM==              BY ==DI-DEPOUT-FACT-MM==
002080          ==DI-DEP-FACT-JJ==              BY ==DI-DEPOUT-FACT-JJ==
002090          ==DI-DEP-FOURNISSEUR-CODE==
002100                       BY ==DI-DEPOUT-FOURNISSEUR-CODE==
002110          ==DI-DEP-PROJET-CODE==          BY ==DI-DEPOUT-PROJET-CODE==
002120          ==DI-DEP-CONVENTION-CODE==
002130                       BY ==DI-DEPOUT-CONVENTION-CODE==
002140          ==DI-DEP-MONTANT-HT==           BY ==DI-DEPOUT-MONTANT-HT==
002150          ==DI-DEP-TAUX-TVA==             BY ==DI-DEPOUT-TAUX-TVA==
002160          ==DI-DEP-MONTANT-TVA==          BY ==DI-DEPOUT-MONTANT-TVA==
002170          ==DI-DEP-MONTANT-TTC==          BY ==DI-DEPOUT-MONTANT-TTC==
002180          ==DI-DEP-RETENUE-TVA==          BY ==DI-DEPOUT-RETENUE-TVA==
002190          ==DI-DEP-RETENUE-IS-TIERS==
002200                       BY ==DI-DEPOUT-RETENUE-IS-TIERS==
002210          ==DI-DEP-RETENUE-NON-RESIDENT==
002220                       BY ==DI-DEPOUT-RETENUE-NON-RESIDENT==
002230          ==DI-DEP-RETENUE-GARANTIE==
002240                       BY ==DI-DEPOUT-RETENUE-GARANTIE==
002250          ==DI-DEP-PAYE==                 BY ==DI-DEPOUT-PAYE==.
002260*
002270*    Commission-Out - une ligne par depense eligible a commission,
002280*    ecrite uniquement quand 4110-VALIDE-COMMISSION l'accepte.
002290*
002300 FD  DI-COMM-FILE
002310     LABEL RECORDS ARE STANDARD.
002320     COPY "DICOMM.cob".
002330*
002340 WORKING-STORAGE SECTION.
002350 77  PROG-NAME               PIC X(15) VALUE "DI000 (1.5.00)".
002360*
002370*    Tables en memoire des trois masters - chargees une fois en
002380*    debut de run par la section 1000, voir DITABS.cob pour le
002390*    detail des dimensions et des 88-levels de chaque table.
002400*
002410 COPY "DITABS.cob".
002420*
002430*    Un code retour par fichier, controle juste apres chaque OPEN
002440*    et apres chaque COPY "DIDEPN.cob"/READ - "00" = ok.
002450*
002460 01  WS-FILE-STATUS.
002470     03  DI-FOUR-STATUS      PIC XX.
002480     03  DI-PROJ-STATUS      PIC XX.
002490     03  DI-CONV-STATUS      PIC XX.
002500     03  DI-DEPIN-STATUS     PIC XX.
002510     03  DI-DEPOUT-STATUS    PIC XX.
002520     03  DI-COMM-STATUS      PIC XX.
002530     03  FILLER              PIC X(02).
002540*
002550*    Indicateurs de fin de fichier et drapeaux de validation -
002560*    chacun porte un 88-level "positif" qui est teste partout
002570*    dans la PROCEDURE DIVISION plutot que de comparer la valeur
002580*    brute "Y"/"N" a chaque fois.
002590*
002600 01  WS-SWITCHES.
002610*
002620*        Positionnes a "Y" par les PERFORM ... UNTIL de la section
002630*        1000 quand le READ correspondant rencontre la fin de
002640*        fichier du master.
002650*
002660     03  WS-EOF-FOUR         PIC X     VALUE "N".
002670         88  WS-FIN-FOUR             VALUE "Y".
002680     03  WS-EOF-PROJ         PIC X     VALUE "N".
002690         88  WS-FIN-PROJ             VALUE "Y".
002700     03  WS-EOF-CONV         PIC X     VALUE "N".
002710         88  WS-FIN-CONV             VALUE "Y".
002720*
002730*        Pilote la boucle principale de 0000-MAIN sur Depense-In.
002740*
002750     03  WS-EOF-DEPIN        PIC X     VALUE "N".
002760         88  WS-FIN-DEPIN            VALUE "Y".
002770*
002780*        Mis a jour par 2010-VALIDE-DEPENSE - une depense rejetee
002790*        n'est ni calculee ni ecrite sur Depense-Out.
002800*
002810     03  WS-DEPENSE-VALIDE   PIC X     VALUE "Y".
002820         88  WS-EST-VALIDE           VALUE "Y".
002830         88  WS-EST-REJETEE          VALUE "N".
002840*
002850*        Resultat de la recherche lineaire du fournisseur, voir
002860*        2100-CHERCHE-FOURNISSEUR.
002870*
002880     03  WS-FOUR-TROUVE      PIC X     VALUE "N".
002890         88  WS-FOUR-EST-TROUVE      VALUE "Y".
002900*
002910*        Resultat de la recherche de convention (4010), puis du
002920*        filtre d'eligibilite isValidAt applique par 4020.
002930*
002940     03  WS-CONV-TROUVE      PIC X     VALUE "N".
002950         88  WS-CONV-EST-TROUVE      VALUE "Y".
002960     03  WS-CONV-EST-VALABLE PIC X     VALUE "N".
002970         88  WS-CONV-PEUT-COMMISSIONNER  VALUE "Y".
002980*
002990*        Mis a jour par 1310-AJOUTE-CONV-TABLE - une convention
003000*        rejetee au chargement n'entre jamais dans DI-CONV-TAB et
003010*        ne peut donc jamais declencher de commission.
003020*
003030     03  WS-CONV-CHARGEE-VALIDE PIC X  VALUE "Y".
003040         88  WS-CONV-CHARGE-EST-VALIDE   VALUE "Y".
003050*
003060*        Mis a jour par 4110-VALIDE-COMMISSION, sur le meme
003070*        principe que WS-DEPENSE-VALIDE ci-dessus.
003080*
003090     03  WS-COMM-VALIDE      PIC X     VALUE "Y".
003100         88  WS-COMM-EST-VALIDE      VALUE "Y".
003110     03  FILLER              PIC X(02).
003120*
003130*    Compteurs de fin de run, affiches par 9000-FIN-TRAITEMENT pour
003140*    le listing d'exploitation - permettent a l'operateur de
003150*    verifier d'un coup d'oeil que rien n'a ete silencieusement
003160*    perdu.
003170*
003180 01  WS-COMPTEURS.
003190     03  WS-REC-LUS          PIC 9(7)  COMP VALUE ZERO.
003200     03  WS-REC-ECRITS       PIC 9(7)  COMP VALUE ZERO.
003210     03  WS-REC-REJETES      PIC 9(7)  COMP VALUE ZERO.
003220     03  WS-COMM-ECRITS      PIC 9(7)  COMP VALUE ZERO.
003230     03  WS-COMM-REJETES     PIC 9(7)  COMP VALUE ZERO.
003240*
003250*        Subscripts des recherches lineaires - COMP pour eviter le
003260*        cout de conversion a chaque increment, les tables restant
003270*        petites (500/200/100 entrees au plus, voir DITABS.cob).
003280*
003290     03  WS-FOUR-SUB         PIC 9(4)  COMP VALUE ZERO.
003300     03  WS-CONV-SUB         PIC 9(4)  COMP VALUE ZERO.
003310     03  FILLER              PIC X(02).
003320*
003330*    Date du jour, format ccyymmdd - sert de reference pour le
003340*    filtre d'eligibilite des conventions (4020-TESTE-UNE-CONV) et
003350*    pour horodater chaque Commission-Out.
003360*
003370 01  WS-RUN-DATE.
003380     03  WS-RUN-DATE9        PIC 9(8).
003390     03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE9.
003400         05  WS-RUN-CC       PIC 99.
003410         05  WS-RUN-AA       PIC 99.
003420         05  WS-RUN-MM       PIC 99.
003430         05  WS-RUN-JJ       PIC 99.
003440     03  FILLER              PIC X(02).
003450*
003460*    Copie de travail du flag Non-Resident du fournisseur trouve,
003470*    alimentee par 2100-CHERCHE-FOURNISSEUR et testee par
003480*    3300-CALCULE-RETENUE-NON-RESIDENT.
003490*
003500 01  WS-FOUR-NON-RESIDENT    PIC X     VALUE "N".
003510     88  WS-FOUR-EST-NON-RESID          VALUE "Y".
003520 01  FILLER                  PIC X(01) VALUE SPACES.
003530*
003540*    Zones de travail pour les montants intermediaires des
003550*    calculs 3xxx/4xxx - jamais ecrites telles quelles sur un
003560*    fichier de sortie.
003570*
003580 01  WS-MONTANTS.
003590     03  WS-MONTANT-BASE         PIC S9(13)V9(2) COMP-3 VALUE ZERO.
003600     03  WS-MONTANT-NET-A-PAYER  PIC S9(13)V9(2) COMP-3 VALUE ZERO.
003610     03  WS-RETENUE-DEFAUT       PIC S9(13)V9(2) COMP-3 VALUE ZERO.
003620     03  FILLER                  PIC X(02).
003630*
003640*    Catalogue des messages d'erreur/rejet du programme - chaque
003650*    Display d'erreur reference une entree de cette table plutot
003660*    que de cabler le texte dans la PROCEDURE DIVISION, pour que
003670*    le Controle de Gestion puisse relire la liste complete d'un
003680*    coup d'oeil.
003690*
003700 01  ERROR-MESSAGES.
003710*
003720*        DI001-DI004 : fichier master ou transaction introuvable a
003730*        l'ouverture - toujours suivi d'un STOP RUN, le run ne
003740*        peut pas continuer sans ses donnees de base.
003750*
003760     03  DI001   PIC X(45) VALUE
003770         "DI001 Fichier Fournisseur introuvable - FS =".
003780     03  DI002   PIC X(40) VALUE
003790         "DI002 Fichier Projet introuvable - FS =".
003800     03  DI003   PIC X(44) VALUE
003810         "DI003 Fichier Convention introuvable - FS =".
003820     03  DI004   PIC X(44) VALUE
003830         "DI004 Fichier Depense-In introuvable - FS =".
003840*
003850*        DI005 : rejet d'une Depense-In, voir 2010-VALIDE-DEPENSE.
003860*
003870     03  DI005   PIC X(60) VALUE
003880         "DI005 Depense rejetee - champ obligatoire manquant/invalide".
003890*
003900*        DI006-DI008 : rejets au chargement d'une Convention, voir
003910*        1310-AJOUTE-CONV-TABLE.
003920*
003930     03  DI006   PIC X(62) VALUE
003940         "DI006 Convention rejetee - date fin anterieure a date debut".
003950     03  DI007   PIC X(50) VALUE
003960         "DI007 Convention rejetee - base de calcul invalide".
003970     03  DI008   PIC X(60) VALUE
003980         "DI008 Convention rejetee - taux commission hors limite 0-100".
003990*
004000*        DI009 : rejet d'une Commission calculee, voir
004010*        4110-VALIDE-COMMISSION.
004020*
004030     03  DI009   PIC X(53) VALUE
004040         "DI009 Commission rejetee - champ invalide ou manquant".
004050     03  FILLER  PIC X(02).
004060*
004070 01  ERROR-CODE                  PIC 999.
004080*
004090 PROCEDURE DIVISION.
004100*
004110*    Structure generale du run : charger les masters, traiter
004120*    chaque Depense-In jusqu'a la fin de fichier, afficher les
004130*    compteurs. Pas de retraitement multi-passe - chaque
004140*    Depense-In est lue et ecrite une seule fois.
004150*
004160 0000-MAIN SECTION.
004170*****************************
004180     PERFORM 1000-DEBUT-TRAITEMENT THRU 1000-EXIT.
004190     PERFORM 2000-TRAITE-UNE-DEPENSE THRU 2000-EXIT
004200             UNTIL WS-FIN-DEPIN.
004210     PERFORM 9000-FIN-TRAITEMENT THRU 9000-EXIT.
004220     STOP RUN.
004230*
004240 0000-EXIT.
004250     EXIT.
004260*
004270 1000-DEBUT-TRAITEMENT.
004280*****************************
004290*    Ouvre les trois masters, les charge integralement en table,
004300*    puis ouvre les fichiers de transaction. L'ordre est impose -
004310*    Fournisseur et Projet doivent etre en table avant la premiere
004320*    Depense-In, Convention avant le premier calcul de commission.
004330*
004340     OPEN INPUT DI-FOUR-FILE.
004350*
004360*    Un Status different de "00" a l'ouverture signifie que le
004370*    fichier est absent ou mal catalogue - le run est arrete tout
004380*    de suite plutot que de tourner sur des tables vides.
004390*
004400     IF       DI-FOUR-STATUS NOT = "00"
004410              DISPLAY DI001 DI-FOUR-STATUS
004420              STOP RUN
004430     END-IF.
004440     PERFORM 1100-CHARGE-UN-FOUR THRU 1100-EXIT
004450             UNTIL WS-FIN-FOUR.
004460     CLOSE    DI-FOUR-FILE.
004470*
004480     OPEN INPUT DI-PROJ-FILE.
004490     IF       DI-PROJ-STATUS NOT = "00"
004500              DISPLAY DI002 DI-PROJ-STATUS
004510              STOP RUN
004520     END-IF.
004530     PERFORM 1200-CHARGE-UN-PROJET THRU 1200-EXIT
004540             UNTIL WS-FIN-PROJ.
004550     CLOSE    DI-PROJ-FILE.
004560*
004570     OPEN INPUT DI-CONV-FILE.
004580     IF       DI-CONV-STATUS NOT = "00"
004590              DISPLAY DI003 DI-CONV-STATUS
004600              STOP RUN
004610     END-IF.
004620     PERFORM 1300-CHARGE-UNE-CONVENTION THRU 1300-EXIT
004630             UNTIL WS-FIN-CONV.
004640     CLOSE    DI-CONV-FILE.
004650*
004660     OPEN INPUT  DI-DEPIN-FILE.
004670     IF       DI-DEPIN-STATUS NOT = "00"
004680              DISPLAY DI004 DI-DEPIN-STATUS
004690              STOP RUN
004700     END-IF.
004710     OPEN OUTPUT DI-DEPOUT-FILE.
004720     OPEN OUTPUT DI-COMM-FILE.
004730*
004740*    Date du jour fige pour tout le run - evite qu'une eligibilite
004750*    de convention change de resultat si le job chevauche minuit.
004760*
004770     ACCEPT   WS-RUN-DATE9 FROM DATE YYYYMMDD.
004780*
004790*    Amorce le cycle de lecture - la boucle principale de 0000-MAIN
004800*    suppose toujours qu'un enregistrement est deja en memoire au
004810*    moment ou elle teste WS-FIN-DEPIN.
004820*
004830     PERFORM 2900-LIT-DEPENSE-IN THRU 2900-EXIT.
004840*
004850 1000-EXIT.
004860     EXIT.
004870*
004880 1100-CHARGE-UN-FOUR.
004890*****************************
004900*    Lit Fournisseur jusqu'a la fin de fichier, une entree de
004910*    table par enregistrement accepte par 1110 ci-dessous.
004920*
004930     READ     DI-FOUR-FILE
004940              AT END
004950                       MOVE "Y" TO WS-EOF-FOUR
004960              NOT AT END
004970                       PERFORM 1110-AJOUTE-FOUR-TABLE THRU 1110-EXIT
004980     END-READ.
004990 1100-EXIT.
005000     EXIT.
005010*
005020 1110-AJOUTE-FOUR-TABLE.
005030*****************************
005040*    N'ajoute l'entree que si la table n'est pas pleine - au-dela
005050*    de Di-Four-Max le surplus est silencieusement ignore, ce qui
005060*    suppose que DI-FOUR-MAX reste dimensionne au-dessus du
005070*    portefeuille reel (voir DITABS.cob).
005080*
005090     IF       DI-FOUR-NB-ENTREES < DI-FOUR-MAX
005100              ADD  1 TO DI-FOUR-NB-ENTREES
005110              MOVE DI-FOUR-CODE
005120                   TO DI-FOUR-TAB-CODE (DI-FOUR-NB-ENTREES)
005130              MOVE DI-FOUR-RAISON-SOCIALE
005140                   TO DI-FOUR-TAB-RAISON (DI-FOUR-NB-ENTREES)
005150              MOVE DI-FOUR-NON-RESIDENT
005160                   TO DI-FOUR-TAB-NON-RESID (DI-FOUR-NB-ENTREES)
005170     END-IF.
005180 1110-EXIT.
005190     EXIT.
005200*
005210 1200-CHARGE-UN-PROJET.
005220*****************************
005230*    Meme logique que 1100 ci-dessus, pour le master Projet.
005240*
005250     READ     DI-PROJ-FILE
005260              AT END
005270                       MOVE "Y" TO WS-EOF-PROJ
005280              NOT AT END
005290                       PERFORM 1210-AJOUTE-PROJ-TABLE THRU 1210-EXIT
005300     END-READ.
005310 1200-EXIT.
005320     EXIT.
005330*
005340 1210-AJOUTE-PROJ-TABLE.
005350*****************************
005360*    Statut du projet recopie tel quel - ce batch ne s'en sert pas
005370*    pour filtrer une depense, il est uniquement reporte par DI150.
005380*
005390     IF       DI-PROJ-NB-ENTREES < DI-PROJ-MAX
005400              ADD  1 TO DI-PROJ-NB-ENTREES
005410              MOVE DI-PROJ-CODE
005420                   TO DI-PROJ-TAB-CODE (DI-PROJ-NB-ENTREES)
005430              MOVE DI-PROJ-STATUT
005440                   TO DI-PROJ-TAB-STATUT (DI-PROJ-NB-ENTREES)
005450     END-IF.
005460 1210-EXIT.
005470     EXIT.
005480*
005490 1300-CHARGE-UNE-CONVENTION.
005500*****************************
005510*    Meme logique de chargement que 1100/1200, mais chaque
005520*    enregistrement passe d'abord par les controles "on save" de
005530*    1310 avant d'entrer (ou non) dans la table.
005540*
005550     READ     DI-CONV-FILE
005560              AT END
005570                       MOVE "Y" TO WS-EOF-CONV
005580              NOT AT END
005590                       PERFORM 1310-AJOUTE-CONV-TABLE THRU 1310-EXIT
005600     END-READ.
005610 1300-EXIT.
005620     EXIT.
005630*
005640 1310-AJOUTE-CONV-TABLE.
005650*****************************
005660*    Rejete au chargement toute convention dont la date de fin est
005670*    anterieure a la date de debut, dont le Base-Calcul n'est pas
005680*    HT/TTC/AUTRE, ou dont le Taux-Commission sort de 0.00-100.00 -
005690*    ce sont les controles "on save" du cahier des charges, faits ici
005700*    puisque ce batch ne fait que lire les conventions. Taux-Tva est
005710*    mis au defaut 20 pc quand non renseigne sur le master.
005720*
005730     MOVE     "Y" TO WS-CONV-CHARGEE-VALIDE.
005740*
005750*    Date-Fin a zero/blanc est une convention ouverte (pas de terme
005760*    prevu) - seule une date de fin explicite et anterieure au
005770*    debut est une erreur de saisie.
005780*
005790     IF       DI-CONV-DATE-FIN NOT = ZERO
005800        AND   DI-CONV-DATE-FIN < DI-CONV-DATE-DEBUT
005810              MOVE "N" TO WS-CONV-CHARGEE-VALIDE
005820              DISPLAY DI006 DI-CONV-CODE
005830     END-IF.
005840*
005850*    Base-Calcul pilote 4100-CALCULE-COMMISSION plus bas (TTC vs
005860*    HT/AUTRE) - une valeur hors domaine rendrait ce calcul
005870*    imprevisible, d'ou le rejet ici plutot qu'un defaut silencieux.
005880*
005890     IF       NOT (DI-CONV-BASE-HT OR DI-CONV-BASE-TTC
005900                    OR DI-CONV-BASE-AUTRE)
005910              MOVE "N" TO WS-CONV-CHARGEE-VALIDE
005920              DISPLAY DI007 DI-CONV-CODE
005930     END-IF.
005940*
005950*    Taux-Commission est une condition sur le 88-level
005960*    Di-Conv-Taux-Com-Valide (0.00 a 100.00), declare dans
005970*    DICONV.cob - un taux hors de cette plage viendrait fausser
005980*    chaque Commission-Out calculee sur cette convention.
005990*
006000     IF       NOT DI-CONV-TAUX-COM-VALIDE
006010              MOVE "N" TO WS-CONV-CHARGEE-VALIDE
006020              DISPLAY DI008 DI-CONV-CODE
006030     END-IF.
006040*
006050*    Le defaut Taux-Tva et l'ajout en table ne sont faits que si
006060*    les trois controles ci-dessus sont passes - une convention
006070*    rejetee n'apparait jamais dans DI-CONV-TAB et ne peut donc pas
006080*    etre trouvee par 4010-CHERCHE-CONVENTION.
006090*
006100     IF       WS-CONV-CHARGE-EST-VALIDE
006110              IF    DI-CONV-TAUX-TVA = ZERO
006120                    MOVE 20.00 TO DI-CONV-TAUX-TVA
006130              END-IF
006140              IF    DI-CONV-NB-ENTREES < DI-CONV-MAX
006150                    ADD  1 TO DI-CONV-NB-ENTREES
006160                    MOVE DI-CONV-CODE
006170                         TO DI-CONV-TAB-CODE (DI-CONV-NB-ENTREES)
006180                    MOVE DI-CONV-BASE-CALCUL
006190                         TO DI-CONV-TAB-BASE (DI-CONV-NB-ENTREES)
006200                    MOVE DI-CONV-TAUX-COMMISSION
006210                         TO DI-CONV-TAB-TAUX-COM (DI-CONV-NB-ENTREES)
006220                    MOVE DI-CONV-TAUX-TVA
006230                         TO DI-CONV-TAB-TAUX-TVA (DI-CONV-NB-ENTREES)
006240                    MOVE DI-CONV-DATE-DEBUT
006250                         TO DI-CONV-TAB-DATE-DEB (DI-CONV-NB-ENTREES)
006260                    MOVE DI-CONV-DATE-FIN
006270                         TO DI-CONV-TAB-DATE-FIN (DI-CONV-NB-ENTREES)
006280                    MOVE DI-CONV-ACTIF
006290                         TO DI-CONV-TAB-ACTIF (DI-CONV-NB-ENTREES)
006300              END-IF
006310     END-IF.
006320 1310-EXIT.
006330     EXIT.
006340*
006350 2000-TRAITE-UNE-DEPENSE.
006360*****************************
006370*    Traite l'enregistrement Depense-In courant (deja lu par
006380*    2900-LIT-DEPENSE-IN) puis lit le suivant.
006390*
006400     ADD      1 TO WS-REC-LUS.
006410     MOVE     "Y" TO WS-DEPENSE-VALIDE.
006420     PERFORM  2010-VALIDE-DEPENSE THRU 2010-EXIT.
006430*
006440*    Une depense rejetee n'est ni recopiee sur Depense-Out, ni
006450*    calculee, ni candidate a une commission - elle est seulement
006460*    comptee dans Ws-Rec-Rejetes pour le listing de fin de run.
006470*
006480     IF       WS-EST-VALIDE
006490              MOVE DI-DEPIN-RECORD TO DI-DEPOUT-RECORD
006500              PERFORM 2100-CHERCHE-FOURNISSEUR THRU 2100-EXIT
006510              PERFORM 3100-CALCULE-TVA-TTC THRU 3100-EXIT
006520              PERFORM 3200-CALCULE-RETENUE-GARANTIE THRU 3200-EXIT
006530              PERFORM 3300-CALCULE-RETENUE-NON-RESIDENT THRU 3300-EXIT
006540              PERFORM 3400-CALCULE-NET-A-PAYER THRU 3400-EXIT
006550              WRITE DI-DEPOUT-RECORD
006560              ADD  1 TO WS-REC-ECRITS
006570*
006580*             La commission ne se calcule qu'une fois la depense
006590*             elle-meme ecrite sur Depense-Out, puisque
006600*             4100-CALCULE-COMMISSION reprend Montant-Ht/Ttc
006610*             depuis Di-Depout-Record et non depuis Di-Depin.
006620*
006630              PERFORM 4000-TRAITE-COMMISSION THRU 4000-EXIT
006640     ELSE
006650              ADD  1 TO WS-REC-REJETES
006660     END-IF.
006670     PERFORM  2900-LIT-DEPENSE-IN THRU 2900-EXIT.
006680 2000-EXIT.
006690     EXIT.
006700*
006710 2010-VALIDE-DEPENSE.
006720*****************************
006730*    Controles de premier niveau sur l'enregistrement saisi - champs
006740*    obligatoires et montants non negatifs.
006750*
006760*    Numero-Facture/Fournisseur-Code/Projet-Code sont les trois cles
006770*    metier de l'enregistrement - sans elles la depense ne peut etre
006780*    ni identifiee ni rapprochee d'un fournisseur ou d'un projet.
006790*    Date-Facture a zero est traitee comme absente, pas comme une
006800*    vraie date.
006810*
006820     IF       DI-DEPIN-NUMERO-FACTURE = SPACES
006830        OR    DI-DEPIN-FOURNISSEUR-CODE = SPACES
006840        OR    DI-DEPIN-PROJET-CODE = SPACES
006850        OR    DI-DEPIN-DATE-FACTURE = ZERO
006860*
006870*       Tous les montants et retenues saisis doivent rester
006880*       positifs ou nuls - un montant negatif en entree n'a pas de
006890*       sens metier et fausserait tous les calculs 3xxx en aval.
006900*
006910        OR    DI-DEPIN-MONTANT-HT < ZERO
006920        OR    DI-DEPIN-TAUX-TVA < ZERO
006930        OR    DI-DEPIN-MONTANT-TVA < ZERO
006940        OR    DI-DEPIN-MONTANT-TTC < ZERO
006950        OR    DI-DEPIN-RETENUE-TVA < ZERO
006960        OR    DI-DEPIN-RETENUE-IS-TIERS < ZERO
006970        OR    DI-DEPIN-RETENUE-NON-RESIDENT < ZERO
006980        OR    DI-DEPIN-RETENUE-GARANTIE < ZERO
006990              MOVE "N" TO WS-DEPENSE-VALIDE
007000              DISPLAY DI005 DI-DEPIN-NUMERO-FACTURE
007010     END-IF.
007020 2010-EXIT.
007030     EXIT.
007040*
007050 2100-CHERCHE-FOURNISSEUR.
007060*****************************
007070*    Recherche sequentielle du fournisseur de la depense courante -
007080*    la table est petite, une recherche lineaire suffit ; un index
007090*    ou une recherche binaire ne se justifierait pas pour 500
007100*    entrees au plus lues une seule fois par depense.
007110*
007120     MOVE     "N" TO WS-FOUR-TROUVE.
007130     MOVE     "N" TO WS-FOUR-NON-RESIDENT.
007140     PERFORM  2110-TESTE-UN-FOUR THRU 2110-EXIT
007150              VARYING WS-FOUR-SUB FROM 1 BY 1
007160              UNTIL WS-FOUR-SUB > DI-FOUR-NB-ENTREES
007170                 OR WS-FOUR-EST-TROUVE.
007180 2100-EXIT.
007190     EXIT.
007200*
007210 2110-TESTE-UN-FOUR.
007220*****************************
007230*    Compare une entree de table au code recherche - si elle
007240*    correspond, recopie aussitot le flag Non-Resident pour que
007250*    3300-CALCULE-RETENUE-NON-RESIDENT n'ait pas a refaire la
007260*    recherche.
007270*
007280     IF       DI-FOUR-TAB-CODE (WS-FOUR-SUB) = DI-DEPIN-FOURNISSEUR-CODE
007290              MOVE "Y" TO WS-FOUR-TROUVE
007300              MOVE DI-FOUR-TAB-NON-RESID (WS-FOUR-SUB)
007310                   TO WS-FOUR-NON-RESIDENT
007320     END-IF.
007330 2110-EXIT.
007340     EXIT.
007350*
007360 2900-LIT-DEPENSE-IN.
007370*****************************
007380*    Lecture unique, partagee par l'amorce en 1000 et par la fin de
007390*    boucle en 2000 - evite de dupliquer le READ a deux endroits.
007400*
007410     READ     DI-DEPIN-FILE
007420              AT END  MOVE "Y" TO WS-EOF-DEPIN
007430     END-READ.
007440 2900-EXIT.
007450     EXIT.
007460*
007470 3100-CALCULE-TVA-TTC.
007480*****************************
007490*    Taux-Tva par defaut = 20 pc (taux normal marocain) quand non
007500*    renseigne sur l'enregistrement saisi. Montant-Tva = Montant-Ht *
007510*    Taux-Tva / 100, arrondi au plus proche centime (ROUNDED =
007520*    HALF-UP en Cobol). Montant-Ttc = Montant-Ht + Montant-Tva.
007530*
007540*    Le test se fait sur Di-Depout-Taux-Tva (deja recopie de
007550*    Di-Depin par 2000) et non sur Di-Depin directement, pour que
007560*    le defaut applique soit bien celui qui part sur Depense-Out.
007570*
007580     IF       DI-DEPOUT-TAUX-TVA = ZERO
007590              MOVE 20.00 TO DI-DEPOUT-TAUX-TVA
007600     END-IF.
007610     COMPUTE  DI-DEPOUT-MONTANT-TVA ROUNDED =
007620              DI-DEPOUT-MONTANT-HT * DI-DEPOUT-TAUX-TVA / 100.
007630     COMPUTE  DI-DEPOUT-MONTANT-TTC =
007640              DI-DEPOUT-MONTANT-HT + DI-DEPOUT-MONTANT-TVA.
007650 3100-EXIT.
007660     EXIT.
007670*
007680 3200-CALCULE-RETENUE-GARANTIE.
007690*****************************
007700*    Retenue-Garantie par defaut = 10 pc du Montant-Ht, seulement si
007710*    elle n'a pas deja ete saisie sur l'enregistrement d'entree - une
007720*    valeur saisie a toujours priorite sur le defaut.
007730*
007740*    Le test porte sur Di-Depin (valeur saisie) alors que le calcul
007750*    ecrit dans Di-Depout - la meme logique de "saisie prioritaire
007760*    sur defaut" que pour Taux-Tva en 3100, mais appliquee a une
007770*    retenue plutot qu'a un taux.
007780*
007790     IF       DI-DEPIN-RETENUE-GARANTIE = ZERO
007800              COMPUTE DI-DEPOUT-RETENUE-GARANTIE ROUNDED =
007810                      DI-DEPOUT-MONTANT-HT * 0.10
007820     END-IF.
007830 3200-EXIT.
007840     EXIT.
007850*
007860 3300-CALCULE-RETENUE-NON-RESIDENT.
007870*****************************
007880*    Quand le fournisseur est non-resident, Retenue-Is-Tiers est
007890*    toujours recalculee a 10 pc du Montant-Ht, meme si une valeur
007900*    avait ete saisie - sinon elle reste telle que saisie (0.00 par
007910*    defaut).
007920*
007930*    Contrairement a 3200 ci-dessus, ici la regle fiscale prime
007940*    systematiquement sur la saisie - le statut Non-Resident du
007950*    fournisseur (alimente par 2100-CHERCHE-FOURNISSEUR) n'est pas
007960*    une simple valeur par defaut mais une obligation reglementaire
007970*    qui s'applique quoi qu'il arrive.
007980*
007990     IF       WS-FOUR-EST-NON-RESID
008000              COMPUTE DI-DEPOUT-RETENUE-IS-TIERS ROUNDED =
008010                      DI-DEPOUT-MONTANT-HT * 0.10
008020     END-IF.
008030 3300-EXIT.
008040     EXIT.
008050*
008060 3400-CALCULE-NET-A-PAYER.
008070*****************************
008080*    Net-A-Payer est une valeur derivee, affichee/reportee mais
008090*    jamais ecrite sur le fichier Depense-Out.
008100*
008110*    Le TTC et les quatre retenues sont toutes deja disponibles sur
008120*    Di-Depout-Record a ce stade (calculees par 3100-3300
008130*    ci-dessus) - Ws-Montant-Net-A-Payer n'est donc qu'une
008140*    soustraction finale, conservee en Working-Storage pour le
008150*    listing d'exploitation et le rapport DI150.
008160*
008170     COMPUTE  WS-MONTANT-NET-A-PAYER =
008180              DI-DEPOUT-MONTANT-TTC
008190              - DI-DEPOUT-RETENUE-TVA
008200              - DI-DEPOUT-RETENUE-IS-TIERS
008210              - DI-DEPOUT-RETENUE-NON-RESIDENT
008220              - DI-DEPOUT-RETENUE-GARANTIE.
008230 3400-EXIT.
008240     EXIT.
008250*
008260 4000-TRAITE-COMMISSION.
008270*****************************
008280*    Pas de commission si aucune convention n'est rattachee a la
008290*    depense. L'enregistrement Commission monte est revalide avant
008300*    ecriture - voir 4110-VALIDE-COMMISSION.
008310*
008320*    Convention-Code vide est le cas normal (la plupart des
008330*    depenses ne sont rattachees a aucune convention de commission)
008340*    - ce test evite une recherche de table inutile dans le cas
008350*    majoritaire.
008360*
008370     IF       DI-DEPOUT-CONVENTION-CODE NOT = SPACES
008380              PERFORM 4010-CHERCHE-CONVENTION THRU 4010-EXIT
008390*
008400*             Une convention trouvee mais non valable a la date du
008410*             jour (hors periode ou suspendue) ne genere pas de
008420*             commission - ce n'est pas une erreur, juste une
008430*             convention qui n'est plus, ou pas encore, applicable.
008440*
008450              IF      WS-CONV-PEUT-COMMISSIONNER
008460                      PERFORM 4100-CALCULE-COMMISSION THRU 4100-EXIT
008470                      PERFORM 4110-VALIDE-COMMISSION THRU 4110-EXIT
008480                      IF    WS-COMM-EST-VALIDE
008490                            WRITE DI-COMM-RECORD
008500                            ADD  1 TO WS-COMM-ECRITS
008510                      ELSE
008520                            ADD  1 TO WS-COMM-REJETES
008530                      END-IF
008540              END-IF
008550     END-IF.
008560 4000-EXIT.
008570     EXIT.
008580*
008590 4010-CHERCHE-CONVENTION.
008600*****************************
008610*    Localise la convention puis applique le filtre d'eligibilite
008620*    (isValidAt) - date-debut <= date du jour <= date-fin (ou
008630*    date-fin absente) et convention active.
008640*
008650*    Meme strategie de recherche lineaire que 2100 pour le
008660*    fournisseur - la table Convention est elle aussi petite (100
008670*    entrees au plus) et relue une seule fois par depense.
008680*
008690     MOVE     "N" TO WS-CONV-TROUVE.
008700     MOVE     "N" TO WS-CONV-EST-VALABLE.
008710     PERFORM  4020-TESTE-UNE-CONV THRU 4020-EXIT
008720              VARYING WS-CONV-SUB FROM 1 BY 1
008730              UNTIL WS-CONV-SUB > DI-CONV-NB-ENTREES
008740                 OR WS-CONV-EST-TROUVE.
008750 4010-EXIT.
008760     EXIT.
008770*
008780 4020-TESTE-UNE-CONV.
008790*****************************
008800*    Le code doit d'abord correspondre ; ensuite la date du jour
008810*    doit tomber dans la fenetre Date-Debut/Date-Fin (une Date-Fin
008820*    a zero signifiant "pas de fin"), et la convention doit etre
008830*    active - les trois conditions sont necessaires ensemble.
008840*
008850     IF       DI-CONV-TAB-CODE (WS-CONV-SUB) = DI-DEPOUT-CONVENTION-CODE
008860              MOVE "Y" TO WS-CONV-TROUVE
008870              IF    WS-RUN-DATE9 NOT <
008880                          DI-CONV-TAB-DATE-DEB (WS-CONV-SUB)
008890                AND (DI-CONV-TAB-DATE-FIN (WS-CONV-SUB) = ZERO
008900                 OR  WS-RUN-DATE9 NOT >
008910                          DI-CONV-TAB-DATE-FIN (WS-CONV-SUB))
008920                AND DI-CONV-TAB-EST-ACTIF (WS-CONV-SUB)
008930                    MOVE "Y" TO WS-CONV-EST-VALABLE
008940              END-IF
008950     END-IF.
008960 4020-EXIT.
008970     EXIT.
008980*
008990 4100-CALCULE-COMMISSION.
009000*****************************
009010*    Monte l'enregistrement Commission a partir de la depense et de
009020*    la convention trouvee par 4010-CHERCHE-CONVENTION.
009030*
009040     MOVE     DI-DEPOUT-NUMERO-FACTURE TO DI-COMM-DEPENSE-FACTURE.
009050     MOVE     DI-DEPOUT-CONVENTION-CODE TO DI-COMM-CONVENTION-CODE.
009060     MOVE     WS-RUN-DATE9 TO DI-COMM-DATE-CALCUL.
009070     MOVE     DI-CONV-TAB-BASE (WS-CONV-SUB) TO DI-COMM-BASE-CALCUL.
009080     MOVE     DI-CONV-TAB-TAUX-COM (WS-CONV-SUB)
009090              TO DI-COMM-TAUX-COMMISSION.
009100     MOVE     DI-CONV-TAB-TAUX-TVA (WS-CONV-SUB) TO DI-COMM-TAUX-TVA.
009110*
009120*    Montant-Base = Montant-Ttc si Base-Calcul = "TTC", sinon
009130*    Montant-Ht (couvre "HT", "AUTRE" et toute autre valeur) - cette
009140*    regle a ete demandee par le Controle de Gestion en 1.4.01 pour
009150*    que "AUTRE" ne tombe jamais sur une base indefinie.
009160*
009170     IF       DI-COMM-BASE-CALCUL = "TTC"
009180              MOVE DI-DEPOUT-MONTANT-TTC TO WS-MONTANT-BASE
009190     ELSE
009200              MOVE DI-DEPOUT-MONTANT-HT TO WS-MONTANT-BASE
009210     END-IF.
009220     MOVE     WS-MONTANT-BASE TO DI-COMM-MONTANT-BASE.
009230*
009240*    Commission HT puis TVA sur la commission puis TTC de la
009250*    commission - la meme mecanique d'arrondi HALF-UP que pour la
009260*    TVA de la depense elle-meme en 3100.
009270*
009280     COMPUTE  DI-COMM-MONTANT-COMMISSION-HT ROUNDED =
009290              WS-MONTANT-BASE * DI-COMM-TAUX-COMMISSION / 100.
009300     COMPUTE  DI-COMM-MONTANT-TVA-COMMISSION ROUNDED =
009310              DI-COMM-MONTANT-COMMISSION-HT * DI-COMM-TAUX-TVA / 100.
009320     COMPUTE  DI-COMM-MONTANT-COMMISSION-TTC =
009330              DI-COMM-MONTANT-COMMISSION-HT
009340              + DI-COMM-MONTANT-TVA-COMMISSION.
009350 4100-EXIT.
009360     EXIT.
009370*
009380 4110-VALIDE-COMMISSION.
009390*****************************
009400*    Controles de premier niveau sur l'enregistrement Commission
009410*    monte par 4100-CALCULE-COMMISSION, sur le meme principe que
009420*    2010-VALIDE-DEPENSE : cles obligatoires et montants non
009430*    negatifs.
009440*
009450*    Depense-Facture/Convention-Code/Base-Calcul sont les trois
009460*    cles necessaires pour rapprocher une ligne Commission-Out de
009470*    sa depense et de sa convention d'origine ; les six montants et
009480*    taux doivent rester positifs ou nuls pour les memes raisons
009490*    metier que sur Depense-In en 2010.
009500*
009510     MOVE     "Y" TO WS-COMM-VALIDE.
009520     IF       DI-COMM-DEPENSE-FACTURE = SPACES
009530        OR    DI-COMM-CONVENTION-CODE = SPACES
009540        OR    DI-COMM-BASE-CALCUL = SPACES
009550        OR    DI-COMM-MONTANT-BASE < ZERO
009560        OR    DI-COMM-TAUX-COMMISSION < ZERO
009570        OR    DI-COMM-TAUX-TVA < ZERO
009580        OR    DI-COMM-MONTANT-COMMISSION-HT < ZERO
009590        OR    DI-COMM-MONTANT-TVA-COMMISSION < ZERO
009600        OR    DI-COMM-MONTANT-COMMISSION-TTC < ZERO
009610              MOVE "N" TO WS-COMM-VALIDE
009620              DISPLAY DI009 DI-COMM-DEPENSE-FACTURE
009630     END-IF.
009640 4110-EXIT.
009650     EXIT.
009660*
009670 9000-FIN-TRAITEMENT.
009680*****************************
009690*    Ferme les fichiers de transaction et affiche les compteurs du
009700*    run sur le listing d'exploitation - les masters ont deja ete
009710*    fermes par la section 1000 une fois charges en table.
009720*
009730     CLOSE    DI-DEPIN-FILE DI-DEPOUT-FILE DI-COMM-FILE.
009740     DISPLAY  "DI000 - DEPENSES LUES    = " WS-REC-LUS.
009750     DISPLAY  "DI000 - DEPENSES ECRITES = " WS-REC-ECRITS.
009760     DISPLAY  "DI000 - DEPENSES REJETEES= " WS-REC-REJETES.
009770     DISPLAY  "DI000 - COMMISSIONS      = " WS-COMM-ECRITS.
009780     DISPLAY  "DI000 - COMMISSIONS REJETEES = " WS-COMM-REJETES.
009790 9000-EXIT.
009800     EXIT.
009810*
