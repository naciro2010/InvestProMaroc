000010****************************************************************
000020*                                                               *
000030*          Depenses D'Investissement - Etat Imprime            *
000040*        Edition des depenses triees par projet, avec          *
000050*        totaux par projet et totaux generaux paye/impaye.     *
000060*                                                               *
000070****************************************************************
000080*
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID.    DI150.
000110 AUTHOR.        M TAZI.
000120 INSTALLATION.  DIRECTION INFORMATIQUE - POLE INVESTISSEMENT.
000130 DATE-WRITTEN.  14/04/1987.
000140 DATE-COMPILED.
000150 SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE AU SERVICE
000160                INFORMATIQUE. COPYRIGHT (C) 1987 DIRECTION
000170                INFORMATIQUE. TOUS DROITS RESERVES.
000180*
000190*    Remarks.        Imprime l'Etat Des Depenses D'Investissement -
000200*                     une ligne par facture, triee par Projet-Code,
000210*                     avec sous-total par projet et totaux generaux
000220*                     paye / non paye / general en fin d'etat.
000230*
000240*    Called modules.  Aucun. Utilise SORT pour la mise en sequence.
000250*
000260*    Files used.      Fournisseur (lecture, en table).
000270*                      Depense-Out (lecture, sortie de DI000).
000280*                      Depense-Trie (fichier de travail du SORT).
000290*                      Rapport     (ecriture, etat imprime).
000300*
000310*    Error messages used.
000320*                      DI001, DI101, see Error-Messages below.
000330*
000340*    Principe general.
000350*                      Ce programme ne recalcule rien - tous les
000360*                      montants (Ht, Tva, Ttc, retenues) arrivent
000370*                      deja calcules par DI000 sur Depense-Out. Le
000380*                      seul traitement propre a DI150 est le tri par
000390*                      Projet-Code (pour regrouper les lignes d'un
000400*                      meme projet a l'impression) et l'accumulation
000410*                      des sous-totaux/totaux generaux au fil de la
000420*                      lecture du fichier trie.
000430*
000440* Changes:
000450* 14/04/87 mka - 1.0.00 Ecrit, edition simple des depenses sans
000460*                        regroupement.
000470* 22/05/91 mka - 1.1.00 Ajout du regroupement par Projet-Code (rupture),
000480*                        suite a l'arrivee du fichier Projet.
000490* 19/11/92 rbj - 1.1.01 Colonne Paye ajoutee, demande Controle de
000500*                        Gestion.
000510* 03/02/94 hbn - 1.1.02 Fournisseur charge en table au lieu d'une
000520*                        lecture directe par facture (gain de temps
000530*                        machine sur le run de nuit).
000540* 14/10/99 kid - 1.1.03 An 2000. Dates du run verifiees, rien a
000550*                        changer, note ici pour memoire.
000560* 21/03/02 kid - 1.2.00 Ajout des totaux generaux paye / non paye en
000570*                        fin d'etat, demande Direction Financiere.
000580*
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610*
000620*    Meme machine-cible et memes conventions Special-Names que
000630*    DI000 - les deux programmes tournent l'un apres l'autre dans
000640*    la meme chaine batch de nuit.
000650*
000660 SOURCE-COMPUTER.  IBM-4341.
000670 OBJECT-COMPUTER.  IBM-4341.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-PAGE
000700     CLASS DI-ALPHA IS "A" THRU "Z"
000710     UPSI-0 ON STATUS IS DI-SW-MODE-TEST
000720            OFF STATUS IS DI-SW-MODE-NORMAL.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750*
000760*    Fournisseur est relu ici (et non transmis par DI000) parce que
000770*    les deux programmes sont des etapes JCL separees qui ne
000780*    partagent pas de memoire - chacun charge ses propres tables.
000790*
000800     SELECT DI-FOUR-FILE ASSIGN TO "FOURNISSEUR"
000810         ORGANIZATION IS SEQUENTIAL
000820         FILE STATUS IS DI-FOUR-STATUS.
000830*
000840*    Depense-Out est la sortie calculee de DI000 - l'entree de ce
000850*    programme, jamais retouchee ici.
000860*
000870     SELECT DI-DEPOUT-FILE ASSIGN TO "DEPENSEOUT"
000880         ORGANIZATION IS LINE SEQUENTIAL
000890         FILE STATUS IS DI-DEPOUT-STATUS.
000900*
000910*    Fichier de travail du SORT - pas de FILE STATUS, un fichier SD
000920*    n'est jamais ouvert/ferme explicitement par le programme.
000930*
000940     SELECT DI-TRI-FILE ASSIGN TO "DEPTRI01".
000950*
000960*    Depense-Trie est le resultat du SORT, relu sequentiellement par
000970*    la boucle principale ci-dessous - c'est lui, et non
000980*    Depense-Out, qui pilote l'impression.
000990*
001000     SELECT DI-TRIE-FILE ASSIGN TO "DEPENSETRIE"
001010         ORGANIZATION IS LINE SEQUENTIAL
001020         FILE STATUS IS DI-TRIE-STATUS.
001030     SELECT DI-RPT-FILE ASSIGN TO "RAPPORT"
001040         ORGANIZATION IS LINE SEQUENTIAL
001050         FILE STATUS IS DI-RPT-STATUS.
001060*
001070 DATA DIVISION.
001080 FILE SECTION.
001090*
001100*    Fournisseur - charge en table par la section 1000, meme
001110*    copybook et meme table que dans DI000.
001120*
001130 FD  DI-FOUR-FILE
001140     LABEL RECORDS ARE STANDARD.
001150     COPY "DIFOUR.cob".
001160*
001170*    Depense-Out, Depense-Tri (SD) et Depense-Trie partagent toutes
001180*    les trois le meme copybook generique DIDEPN, chacune avec son
001190*    propre jeu de noms via REPLACING - c'est le SORT verb lui-meme
001200*    qui exige que l'enregistrement d'entree (ici Depense-Out) et
001210*    l'enregistrement de travail du SD aient la meme forme.
001220*
001230 FD  DI-DEPOUT-FILE
001240     LABEL RECORDS ARE STANDARD.
001250     COPY "DIDEPN.cob" REPLACING
001260          ==DI-DEPENSE-RECORD==           BY ==DI-DEPOUT-RECORD==
001270          ==DI-DEP-NUMERO-FACTURE==       BY ==DI-DEPOUT-NUMERO-FACTURE==
001280          ==DI-DEP-DATE-FACTURE==         BY ==DI-DEPOUT-DATE-FACTURE==
001290          ==DI-DEP-DATE-FACT-R==          BY ==DI-DEPOUT-DATE-FACT-R==
001300          ==DI-DEP-FACT-CC==              BY ==DI-DEPOUT-FACT-CC==
001310          ==DI-DEP-FACT-AA==              BY ==DI-DEPOUT-FACT-AA==
001320          ==DI-DEP-FACT-MM==              BY ==DI-DEPOUT-FACT-MM==
001330          ==DI-DEP-FACT-JJ==              BY ==DI-DEPOUT-FACT-JJ==
001340          ==DI-DEP-FOURNISSEUR-CODE==
001350                       BY ==DI-DEPOUT-FOURNISSEUR-CODE==
001360          ==DI-DEP-PROJET-CODE==          BY ==DI-DEPOUT-PROJET-CODE==
001370          ==DI-DEP-CONVENTION-CODE==
001380                       BY ==DI-DEPOUT-CONVENTION-CODE==
001390          ==DI-DEP-MONTANT-HT==           BY ==DI-DEPOUT-MONTANT-HT==
001400          ==DI-DEP-TAUX-TVA==             BY ==DI-DEPOUT-TAUX-TVA==
001410          ==DI-DEP-MONTANT-TVA==          BY ==DI-DEPOUT-MONTANT-TVA==
001420          ==DI-DEP-MONTANT-TTC==          BY ==DI-DEPOUT-MONTANT-TTC==
001430          ==DI-DEP-RETENUE-TVA==          BY ==DI-DEPOUT-RETENUE-TVA==
001440          ==DI-DEP-RETENUE-IS-TIERS==
001450                       BY ==DI-DEPOUT-RETENUE-IS-TIERS==
001460          ==DI-DEP-RETENUE-NON-RESIDENT==
001470                       BY ==DI-DEPOUT-RETENUE-NON-RESIDENT==
001480          ==DI-DEP-RETENUE-GARANTIE==
001490                       BY ==DI-DEPOUT-RETENUE-GARANTIE==
001500          ==DI-DEP-PAYE==                 BY ==DI-DEPOUT-PAYE==.
001510*
001520*    Enregistrement de travail du SORT - la clef de tri
001530*    Di-Tri-Projet-Code est ce que le SORT verb regarde, le reste
001540*    du record suit sans etre interprete.
001550*
001560 SD  DI-TRI-FILE.
001570     COPY "DIDEPN.cob" REPLACING
001580          ==DI-DEPENSE-RECORD==           BY ==DI-TRI-RECORD==
001590          ==DI-DEP-NUMERO-FACTURE==       BY ==DI-TRI-NUMERO-FACTURE==
001600          ==DI-DEP-DATE-FACTURE==         BY ==DI-TRI-DATE-FACTURE==
001610          ==DI-DEP-DATE-FACT-R==          BY ==DI-TRI-DATE-FACT-R==
001620          ==DI-DEP-FACT-CC==              BY ==DI-TRI-FACT-CC==
001630          ==DI-DEP-FACT-AA==              BY ==DI-TRI-FACT-AA==
001640          ==DI-DEP-FACT-MM==              BY ==DI-TRI-FACT-MM==
001650          ==DI-DEP-FACT-JJ==              BY ==DI-TRI-FACT-JJ==
001660          ==DI-DEP-FOURNISSEUR-CODE==
001670                       BY ==DI-TRI-FOURNISSEUR-CODE==
001680          ==DI-DEP-PROJET-CODE==          BY ==DI-TRI-PROJET-CODE==
001690          ==DI-DEP-CONVENTION-CODE==
001700                       BY ==DI-TRI-CONVENTION-CODE==
001710          ==DI-DEP-MONTANT-HT==           BY ==DI-TRI-MONTANT-HT==
001720          ==DI-DEP-TAUX-TVA==             BY ==DI-TRI-TAUX-TVA==
001730          ==DI-DEP-MONTANT-TVA==          BY ==DI-TRI-MONTANT-TVA==
001740          ==DI-DEP-MONTANT-TTC==          BY ==DI-TRI-MONTANT-TTC==
001750          ==DI-DEP-RETENUE-TVA==          BY ==DI-TRI-RETENUE-TVA==
001760          ==DI-DEP-RETENUE-IS-TIERS==
001770                       BY ==DI-TRI-RETENUE-IS-TIERS==
001780          ==DI-DEP-RETENUE-NON-RESIDENT==
001790                       BY ==DI-TRI-RETENUE-NON-RESIDENT==
001800          ==DI-DEP-RETENUE-GARANTIE==
001810                       BY ==DI-TRI-RETENUE-GARANTIE==
001820          ==DI-DEP-PAYE==                 BY ==DI-TRI-PAYE==.
001830*
001840*    Depense-Trie est la sortie (GIVING) du SORT - c'est ce fichier,
001850*    relu comme un fichier normal, qui alimente la boucle principale.
001860*
001870 FD  DI-TRIE-FILE
001880     LABEL RECORDS ARE STANDARD.
001890     COPY "DIDEPN.cob" REPLACING
001900          ==DI-DEPENSE-RECORD==           BY ==DI-TRIE-RECORD==
001910          ==DI-DEP-NUMERO-FACTURE==       BY ==DI-TRIE-NUMERO-FACTURE==
001920          ==DI-DEP-DATE-FACTURE==         BY ==DI-TRIE-DATE-FACTURE==
001930          ==DI-DEP-DATE-FACT-R==          BY ==DI-TRIE-DATE-FACT-R==
001940          ==DI-DEP-FACT-CC==              BY ==DI-TRIE-FACT-CC==
001950          ==DI-DEP-FACT-AA==              BY ==DI-TRIE-FACT-AA==
001960          ==DI-DEP-FACT-MM==              BY ==DI-TRIE-FACT-MM==
001970          ==DI-DEP-FACT-JJ==              BY ==DI-TRIE-FACT-JJ==
001980          ==DI-DEP-FOURNISSEUR-CODE==
001990                       BY ==DI-TRIE-FOURNISSEUR-CODE==
002000          ==DI-DEP-PROJET-CODE==          BY ==DI-TRIE-PROJET-CODE==
002010          ==DI-DEP-CONVENTION-CODE==
002020                       BY ==DI-TRIE-CONVENTION-CODE==
002030          ==DI-DEP-MONTANT-HT==           BY ==DI-TRIE-MONTANT-HT==
002040          ==DI-DEP-TAUX-TVA==             BY ==DI-TRIE-TAUX-TVA==
002050          ==DI-DEP-MONTANT-TVA==          BY ==DI-TRIE-MONTANT-TVA==
002060          ==DI-DEP-MONTANT-TTC==          BY ==DI-TRIE-MONTANT-TTC==
002070          ==DI-DEP-RETENUE-TVA==          BY ==DI-TRIE-RETENUE-TVA==
002080          ==DI-DEP-RETENUE-IS-TIERS==
002090                       BY ==DI-TRIE-RETENUE-IS-TIERS==
002100          ==DI-DEP-RETENUE-NON-RESIDENT==
002110                       BY ==DI-TRIE-RETENUE-NON-RESIDENT==
002120          ==DI-DEP-RETENUE-GARANTIE==
002130                       BY ==DI-TRIE-RETENUE-GARANTIE==
002140          ==DI-DEP-PAYE==                 BY ==DI-TRIE-PAYE==.
002150*
002160*    Ligne d'impression brute - 115 octets, partagee par toutes les
002170*    vues REDEFINES de WS-PRINT-LINE plus bas ; Label Records Are
002180*    Omitted car un fichier imprime n'a pas de label de bande.
002190*
002200 FD  DI-RPT-FILE
002210     LABEL RECORDS ARE OMITTED.
002220 01  DI-RPT-RECORD              PIC X(115).
002230*
002240 WORKING-STORAGE SECTION.
002250 77  PROG-NAME               PIC X(15) VALUE "DI150 (1.2.00)".
002260*
002270*    Seule la table Fournisseur est reprise de DITABS.cob ici -
002280*    Projet et Convention ne servent a rien pour cet etat, qui
002290*    n'imprime ni statut de projet ni numero de convention.
002300*
002310 COPY "DITABS.cob".
002320*
002330 01  WS-FILE-STATUS.
002340     03  DI-FOUR-STATUS      PIC XX.
002350     03  DI-DEPOUT-STATUS    PIC XX.
002360     03  DI-TRIE-STATUS      PIC XX.
002370     03  DI-RPT-STATUS       PIC XX.
002380     03  FILLER              PIC X(02).
002390*
002400 01  WS-SWITCHES.
002410     03  WS-EOF-FOUR         PIC X     VALUE "N".
002420         88  WS-FIN-FOUR             VALUE "Y".
002430     03  WS-EOF-TRIE         PIC X     VALUE "N".
002440         88  WS-FIN-TRIE             VALUE "Y".
002450*
002460*        Distingue le tout premier enregistrement trie (pour lequel
002470*        il n'existe pas encore de sous-total a imprimer) de tous
002480*        les suivants - voir 2200-TESTE-RUPTURE-PROJET.
002490*
002500     03  WS-PREMIER-ENR      PIC X     VALUE "Y".
002510         88  WS-EST-PREMIER          VALUE "Y".
002520     03  WS-FOUR-TROUVE      PIC X     VALUE "N".
002530         88  WS-FOUR-EST-TROUVE      VALUE "Y".
002540     03  FILLER              PIC X(02).
002550*
002560 01  WS-COMPTEURS.
002570     03  WS-REC-LUS          PIC 9(7)  COMP VALUE ZERO.
002580     03  WS-FOUR-SUB         PIC 9(4)  COMP VALUE ZERO.
002590     03  FILLER              PIC X(02).
002600*
002610 01  WS-RUN-DATE.
002620     03  WS-RUN-DATE9        PIC 9(8).
002630     03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE9.
002640         05  WS-RUN-CC       PIC 99.
002650         05  WS-RUN-AA       PIC 99.
002660         05  WS-RUN-MM       PIC 99.
002670         05  WS-RUN-JJ       PIC 99.
002680     03  FILLER              PIC X(02).
002690*
002700*    Memorise le Projet-Code du groupe en cours d'impression -
002710*    compare a chaque enregistrement lu pour detecter la rupture.
002720*
002730 01  WS-PROJET-COURANT       PIC X(50) VALUE SPACES.
002740*
002750*    Cumuls par projet et generaux - remis a zero par
002760*    2200-TESTE-RUPTURE-PROJET a chaque rupture, jamais par les
002770*    cumuls generaux qui courent sur tout le run.
002780*
002790 01  WS-MONTANTS.
002800     03  WS-NET-A-PAYER          PIC S9(13)V9(2) COMP-3 VALUE ZERO.
002810     03  WS-TOTAL-PROJET         PIC S9(13)V9(2) COMP-3 VALUE ZERO.
002820     03  WS-TOTAL-GENERAL-PAYE   PIC S9(13)V9(2) COMP-3 VALUE ZERO.
002830     03  WS-TOTAL-GENERAL-NPAYE  PIC S9(13)V9(2) COMP-3 VALUE ZERO.
002840     03  WS-TOTAL-GENERAL        PIC S9(13)V9(2) COMP-3 VALUE ZERO.
002850     03  FILLER                  PIC X(02).
002860*
002870*    Date de facture formatee DD/MM/CCYY pour l'etat - jamais la
002880*    forme ccyymmdd du fichier, illisible pour le Controle de
002890*    Gestion.
002900*
002910 01  WS-DATE-EDITEE              PIC X(10).
002920*
002930*    Une seule zone d'impression, vue sous plusieurs formats selon
002940*    le type de ligne a ecrire - detail, entete, ou total. Toutes
002950*    les REDEFINES ci-dessous partagent donc les memes 115 octets
002960*    physiques que DI-RPT-RECORD ; seule la vue active a un instant
002970*    donne porte des valeurs significatives, les autres recouvrent
002980*    le meme espace memoire.
002990*
003000 01  WS-PRINT-LINE.
003010     03  WS-LD-NUMERO-FACTURE    PIC X(15).
003020     03  WS-LD-DATE-FACTURE      PIC X(10).
003030     03  WS-LD-FOURNISSEUR       PIC X(25).
003040     03  WS-LD-MONTANT-HT        PIC Z(10)9.99-.
003050     03  WS-LD-MONTANT-TVA       PIC Z(10)9.99-.
003060     03  WS-LD-MONTANT-TTC       PIC Z(10)9.99-.
003070     03  WS-LD-NET-A-PAYER       PIC Z(10)9.99-.
003080     03  WS-LD-PAYE              PIC X(03).
003090     03  FILLER                  PIC X(02).
003100*
003110*    Vue "entete de page" - un seul champ titre, le reste en Filler
003120*    blanc ; utilisee uniquement par 3000-IMPRIME-ENTETE.
003130*
003140 01  WS-LIGNE-ENTETE REDEFINES WS-PRINT-LINE.
003150     03  WS-LE-TITRE             PIC X(50).
003160     03  FILLER                  PIC X(65).
003170*
003180*    Vue "entete de colonnes" - memes largeurs que WS-LD-xxx
003190*    ci-dessus puisque c'est la ligne qui doit s'aligner avec elles.
003200*
003210 01  WS-LIGNE-ENTETE-COL REDEFINES WS-PRINT-LINE.
003220     03  WS-LEC-NUMERO-FACTURE   PIC X(15).
003230     03  WS-LEC-DATE-FACTURE     PIC X(10).
003240     03  WS-LEC-FOURNISSEUR      PIC X(25).
003250     03  WS-LEC-MONTANT-HT       PIC X(15).
003260     03  WS-LEC-MONTANT-TVA      PIC X(15).
003270     03  WS-LEC-MONTANT-TTC      PIC X(15).
003280     03  WS-LEC-NET-A-PAYER      PIC X(15).
003290     03  WS-LEC-PAYE             PIC X(03).
003300     03  FILLER                  PIC X(02).
003310*
003320*    Vue "total par projet" - utilisee par 3200-IMPRIME-TOTAL-PROJET
003330*    a chaque rupture.
003340*
003350 01  WS-LIGNE-TOTAL-PROJET REDEFINES WS-PRINT-LINE.
003360     03  WS-LTP-LIBELLE          PIC X(13).
003370     03  WS-LTP-CODE             PIC X(50).
003380     03  FILLER                  PIC X(02).
003390     03  WS-LTP-MONTANT          PIC Z(10)9.99-.
003400     03  FILLER                  PIC X(35).
003410*
003420*    Vue "total general" - utilisee trois fois par
003430*    3300-IMPRIME-TOTAL-GENERAL (paye / non-paye / general).
003440*
003450 01  WS-LIGNE-TOTAL-GENERAL REDEFINES WS-PRINT-LINE.
003460     03  WS-LTG-LIBELLE          PIC X(22).
003470     03  WS-LTG-MONTANT          PIC Z(10)9.99-.
003480     03  FILLER                  PIC X(78).
003490*
003500*    Catalogue des messages d'erreur, meme principe que dans DI000 -
003510*    les deux seules erreurs possibles ici sont des fichiers absents
003520*    a l'ouverture, toutes deux fatales.
003530*
003540 01  ERROR-MESSAGES.
003550     03  DI001   PIC X(45) VALUE
003560         "DI001 Fichier Fournisseur introuvable - FS =".
003570     03  DI101   PIC X(44) VALUE
003580         "DI101 Fichier Depense-Trie introuvable - FS=".
003590     03  FILLER  PIC X(03).
003600*
003610 PROCEDURE DIVISION.
003620*
003630*    Structure generale : charger Fournisseur, trier Depense-Out,
003640*    imprimer une ligne par enregistrement trie avec rupture sur
003650*    Projet-Code, imprimer les totaux generaux en fin de run.
003660*
003670 0000-MAIN SECTION.
003680*****************************
003690     PERFORM 1000-DEBUT-TRAITEMENT THRU 1000-EXIT.
003700     PERFORM 2000-TRAITE-UN-ENREGISTREMENT THRU 2000-EXIT
003710             UNTIL WS-FIN-TRIE.
003720     PERFORM 9000-FIN-TRAITEMENT THRU 9000-EXIT.
003730     STOP RUN.
003740*
003750 0000-EXIT.
003760     EXIT.
003770*
003780 1000-DEBUT-TRAITEMENT.
003790*****************************
003800*    Charge le Fournisseur en table, trie Depense-Out par Projet-Code
003810*    via SORT puis ouvre le fichier trie et l'etat a imprimer.
003820*
003830*    Le SORT verb est utilise plutot qu'un tri manuel en table parce
003840*    que le nombre de depenses du mois peut depasser largement la
003850*    taille raisonnable d'une table OCCURS, alors que le fichier
003860*    Fournisseur, lui, tient sans probleme en memoire.
003870*
003880     OPEN INPUT DI-FOUR-FILE.
003890*
003900*    Meme discipline qu'en DI000 : fichier absent = arret immediat,
003910*    pas de tentative de continuer sur une table Fournisseur vide.
003920*
003930     IF       DI-FOUR-STATUS NOT = "00"
003940              DISPLAY DI001 DI-FOUR-STATUS
003950              STOP RUN
003960     END-IF.
003970     PERFORM 1100-CHARGE-UN-FOUR THRU 1100-EXIT
003980             UNTIL WS-FIN-FOUR.
003990     CLOSE    DI-FOUR-FILE.
004000*
004010*    Le SORT ouvre et ferme lui-meme Di-Tri-File (SD) et
004020*    Di-Depout-File (USING) - ils ne doivent pas etre ouverts a la
004030*    main avant cet ordre, ni fermes apres.
004040*
004050     SORT     DI-TRI-FILE
004060              ON ASCENDING KEY DI-TRI-PROJET-CODE
004070              USING DI-DEPOUT-FILE
004080              GIVING DI-TRIE-FILE.
004090*
004100     OPEN INPUT DI-TRIE-FILE.
004110     IF       DI-TRIE-STATUS NOT = "00"
004120              DISPLAY DI101 DI-TRIE-STATUS
004130              STOP RUN
004140     END-IF.
004150     OPEN OUTPUT DI-RPT-FILE.
004160*
004170*    Date du jour figee pour tout le run, comme dans DI000, meme si
004180*    DI150 ne l'utilise que pour un eventuel horodatage futur de
004190*    l'etat - gardee par coherence avec le reste de la chaine.
004200*
004210     ACCEPT   WS-RUN-DATE9 FROM DATE YYYYMMDD.
004220     PERFORM  3000-IMPRIME-ENTETE THRU 3000-EXIT.
004230*
004240*    Amorce le cycle de lecture, meme principe qu'en DI000 - la
004250*    boucle principale suppose toujours qu'un enregistrement est
004260*    deja en memoire au moment ou elle teste WS-FIN-TRIE.
004270*
004280     PERFORM  2900-LIT-ENREGISTREMENT-TRIE THRU 2900-EXIT.
004290 1000-EXIT.
004300     EXIT.
004310*
004320 1100-CHARGE-UN-FOUR.
004330*****************************
004340*    Lit Fournisseur jusqu'a la fin de fichier, une entree de table
004350*    par enregistrement accepte par 1110 ci-dessous.
004360*
004370     READ     DI-FOUR-FILE
004380              AT END
004390                       MOVE "Y" TO WS-EOF-FOUR
004400              NOT AT END
004410                       PERFORM 1110-AJOUTE-FOUR-TABLE THRU 1110-EXIT
004420     END-READ.
004430 1100-EXIT.
004440     EXIT.
004450*
004460 1110-AJOUTE-FOUR-TABLE.
004470*****************************
004480*    Seuls Code et Raison-Sociale sont repris ici - Non-Resident ne
004490*    sert a rien pour cet etat puisqu'aucune retenue n'y est
004500*    recalculee, elle est seulement reimprimee telle que DI000 l'a
004510*    deja ecrite sur Depense-Out.
004520*
004530     IF       DI-FOUR-NB-ENTREES < DI-FOUR-MAX
004540              ADD  1 TO DI-FOUR-NB-ENTREES
004550              MOVE DI-FOUR-CODE
004560                   TO DI-FOUR-TAB-CODE (DI-FOUR-NB-ENTREES)
004570              MOVE DI-FOUR-RAISON-SOCIALE
004580                   TO DI-FOUR-TAB-RAISON (DI-FOUR-NB-ENTREES)
004590     END-IF.
004600 1110-EXIT.
004610     EXIT.
004620*
004630 2000-TRAITE-UN-ENREGISTREMENT.
004640*****************************
004650*    Traite l'enregistrement trie courant (deja lu par
004660*    2900-LIT-ENREGISTREMENT-TRIE) puis lit le suivant.
004670*
004680*    La rupture doit etre testee avant l'impression de la ligne de
004690*    detail elle-meme - sinon le sous-total imprime par
004700*    2200-TESTE-RUPTURE-PROJET n'inclurait pas encore le dernier
004710*    enregistrement du projet precedent.
004720*
004730     ADD      1 TO WS-REC-LUS.
004740     PERFORM  2200-TESTE-RUPTURE-PROJET THRU 2200-EXIT.
004750     PERFORM  2100-CHERCHE-FOURNISSEUR THRU 2100-EXIT.
004760     PERFORM  3100-IMPRIME-LIGNE-DETAIL THRU 3100-EXIT.
004770     PERFORM  2900-LIT-ENREGISTREMENT-TRIE THRU 2900-EXIT.
004780 2000-EXIT.
004790     EXIT.
004800*
004810 2100-CHERCHE-FOURNISSEUR.
004820*****************************
004830*    Recherche sequentielle du fournisseur de la depense courante -
004840*    la table est petite (quelques centaines d'entrees au plus),
004850*    une recherche lineaire suffit ; comme dans DI000, un index ou
004860*    une recherche binaire ne se justifierait pas pour un volume
004870*    aussi modeste relu une fois par ligne imprimee.
004880*
004890     MOVE     "N" TO WS-FOUR-TROUVE.
004900*
004910*    Remise a blanc avant la recherche pour qu'un fournisseur
004920*    introuvable (master desynchronise) imprime une raison sociale
004930*    vide plutot que celle, erronee, de la ligne precedente.
004940*
004950     MOVE     SPACES TO WS-LD-FOURNISSEUR.
004960     PERFORM  2110-TESTE-UN-FOUR THRU 2110-EXIT
004970              VARYING WS-FOUR-SUB FROM 1 BY 1
004980              UNTIL WS-FOUR-SUB > DI-FOUR-NB-ENTREES
004990                 OR WS-FOUR-EST-TROUVE.
005000 2100-EXIT.
005010     EXIT.
005020*
005030 2110-TESTE-UN-FOUR.
005040*****************************
005050*    Compare une entree de table au code recherche - si elle
005060*    correspond, recopie aussitot la raison sociale dans la zone
005070*    d'impression, evitant un second passage sur la table pour
005080*    aller chercher ce meme champ.
005090*
005100     IF       DI-FOUR-TAB-CODE (WS-FOUR-SUB) = DI-TRIE-FOURNISSEUR-CODE
005110              MOVE "Y" TO WS-FOUR-TROUVE
005120              MOVE DI-FOUR-TAB-RAISON (WS-FOUR-SUB) TO WS-LD-FOURNISSEUR
005130     END-IF.
005140 2110-EXIT.
005150     EXIT.
005160*
005170 2200-TESTE-RUPTURE-PROJET.
005180*****************************
005190*    Rupture sur Projet-Code - imprime le sous-total du projet
005200*    precedent des que le code change, et remet le cumul a zero.
005210*
005220*    Le fichier trie garantit que tous les enregistrements d'un
005230*    meme projet se suivent - la rupture n'a donc besoin de
005240*    comparer le projet courant qu'au projet du tout dernier
005250*    enregistrement lu, jamais a une liste de projets deja vus.
005260*
005270     IF       WS-EST-PREMIER
005280*
005290*             Le tout premier enregistrement du run amorce
005300*             simplement le groupe courant - il n'existe encore
005310*             aucun sous-total precedent a imprimer, d'ou la
005320*             branche separee plutot qu'un test generique.
005330*
005340              MOVE DI-TRIE-PROJET-CODE TO WS-PROJET-COURANT
005350              MOVE "N" TO WS-PREMIER-ENR
005360     ELSE
005370*
005380*             A partir du deuxieme enregistrement, un changement de
005390*             Projet-Code signale que le groupe precedent est
005400*             complet : on imprime son total, on bascule le projet
005410*             courant sur le nouveau code, et on remet le cumul de
005420*             projet a zero avant d'accumuler le nouveau groupe.
005430*
005440              IF    DI-TRIE-PROJET-CODE NOT = WS-PROJET-COURANT
005450                    PERFORM 3200-IMPRIME-TOTAL-PROJET THRU 3200-EXIT
005460                    MOVE DI-TRIE-PROJET-CODE TO WS-PROJET-COURANT
005470                    MOVE ZERO TO WS-TOTAL-PROJET
005480              END-IF
005490     END-IF.
005500 2200-EXIT.
005510     EXIT.
005520*
005530 2900-LIT-ENREGISTREMENT-TRIE.
005540*****************************
005550*    Lecture unique, partagee par l'amorce en 1000 et par la fin de
005560*    boucle en 2000 - evite de dupliquer le READ a deux endroits.
005570*
005580     READ     DI-TRIE-FILE
005590              AT END  MOVE "Y" TO WS-EOF-TRIE
005600     END-READ.
005610 2900-EXIT.
005620     EXIT.
005630*
005640 3000-IMPRIME-ENTETE.
005650*****************************
005660*    Titre de l'etat, ligne blanche, puis entete de colonnes - trois
005670*    WRITE distincts parce que chacun utilise une vue REDEFINES
005680*    differente de WS-PRINT-LINE, et qu'un WRITE ne peut porter
005690*    qu'une seule vue a la fois.
005700*
005710     MOVE     SPACES TO WS-PRINT-LINE.
005720     MOVE     "ETAT DES DEPENSES D'INVESTISSEMENT" TO WS-LE-TITRE.
005730*
005740*    Advancing Top-Of-Page saute en debut de page imprimante -
005750*    seule la toute premiere ligne de l'etat doit le faire.
005760*
005770     WRITE    DI-RPT-RECORD FROM WS-PRINT-LINE
005780              AFTER ADVANCING TOP-OF-PAGE.
005790     MOVE     SPACES TO WS-PRINT-LINE.
005800     WRITE    DI-RPT-RECORD FROM WS-PRINT-LINE
005810              AFTER ADVANCING 1 LINE.
005820*
005830*    Les libelles de colonnes ci-dessous sont cables a la largeur
005840*    exacte de chaque champ WS-LEC-xxx pour que les chiffres de
005850*    3100-IMPRIME-LIGNE-DETAIL s'alignent dessous sans ambiguite.
005860*
005870     MOVE     SPACES TO WS-PRINT-LINE.
005880     MOVE     "NUMERO FACTURE " TO WS-LEC-NUMERO-FACTURE.
005890     MOVE     "DATE      " TO WS-LEC-DATE-FACTURE.
005900     MOVE     "FOURNISSEUR              " TO WS-LEC-FOURNISSEUR.
005910     MOVE     "     MONTANT HT" TO WS-LEC-MONTANT-HT.
005920     MOVE     "    MONTANT TVA" TO WS-LEC-MONTANT-TVA.
005930     MOVE     "    MONTANT TTC" TO WS-LEC-MONTANT-TTC.
005940     MOVE     "NET A PAYER    " TO WS-LEC-NET-A-PAYER.
005950     MOVE     "PAY" TO WS-LEC-PAYE.
005960     WRITE    DI-RPT-RECORD FROM WS-LIGNE-ENTETE-COL
005970              AFTER ADVANCING 1 LINE.
005980 3000-EXIT.
005990     EXIT.
006000*
006010 3100-IMPRIME-LIGNE-DETAIL.
006020*****************************
006030*    Net-A-Payer est recalcule ici pour l'impression - il n'est pas
006040*    conserve sur le fichier Depense (voir 3400 dans DI000).
006050*
006060*    Le recalcul reprend exactement la meme formule que
006070*    3400-CALCULE-NET-A-PAYER de DI000 (Ttc moins les quatre
006080*    retenues) ; la dupliquer ici evite d'alourdir le format du
006090*    fichier Depense-Out d'un champ qui n'est jamais qu'un affichage,
006100*    jamais relu par un autre programme.
006110*
006120     COMPUTE  WS-NET-A-PAYER =
006130              DI-TRIE-MONTANT-TTC
006140              - DI-TRIE-RETENUE-TVA
006150              - DI-TRIE-RETENUE-IS-TIERS
006160              - DI-TRIE-RETENUE-NON-RESIDENT
006170              - DI-TRIE-RETENUE-GARANTIE.
006180*
006190*    Accumulation des trois cumuls generaux (total, paye, non-paye)
006200*    en meme temps que le cumul du projet courant - tous les quatre
006210*    portent sur le meme Montant-Ttc, jamais sur le Net-A-Payer
006220*    recalcule ci-dessus, pour rester coherents avec les totaux
006230*    deja publies par DI000 au fil de l'eau.
006240*
006250     ADD      DI-TRIE-MONTANT-TTC TO WS-TOTAL-PROJET.
006260     ADD      DI-TRIE-MONTANT-TTC TO WS-TOTAL-GENERAL.
006270*
006280*    Paye est un simple indicateur Y/N sur le fichier, mais les
006290*    deux cumuls paye/non-paye qu'il alimente sont ceux que la
006300*    Direction Financiere a demande en 1.2.00 pour suivre
006310*    l'encours reel du portefeuille de depenses.
006320*
006330     IF       DI-TRIE-PAYE = "Y"
006340              ADD DI-TRIE-MONTANT-TTC TO WS-TOTAL-GENERAL-PAYE
006350     ELSE
006360              ADD DI-TRIE-MONTANT-TTC TO WS-TOTAL-GENERAL-NPAYE
006370     END-IF.
006380*
006390     PERFORM  3110-EDITE-DATE-FACTURE THRU 3110-EXIT.
006400     MOVE     DI-TRIE-NUMERO-FACTURE TO WS-LD-NUMERO-FACTURE.
006410     MOVE     WS-DATE-EDITEE        TO WS-LD-DATE-FACTURE.
006420     MOVE     DI-TRIE-MONTANT-HT    TO WS-LD-MONTANT-HT.
006430     MOVE     DI-TRIE-MONTANT-TVA   TO WS-LD-MONTANT-TVA.
006440     MOVE     DI-TRIE-MONTANT-TTC   TO WS-LD-MONTANT-TTC.
006450     MOVE     WS-NET-A-PAYER        TO WS-LD-NET-A-PAYER.
006460*
006470*    Paye est reimprime en toutes lettres (OUI/NON) plutot qu'en
006480*    Y/N brut, pour que l'etat reste lisible sans devoir consulter
006490*    le format du fichier source.
006500*
006510     IF       DI-TRIE-PAYE = "Y"
006520              MOVE "OUI" TO WS-LD-PAYE
006530     ELSE
006540              MOVE "NON" TO WS-LD-PAYE
006550     END-IF.
006560     WRITE    DI-RPT-RECORD FROM WS-PRINT-LINE
006570              AFTER ADVANCING 1 LINE.
006580 3100-EXIT.
006590     EXIT.
006600*
006610 3110-EDITE-DATE-FACTURE.
006620*****************************
006630*    Met Date-Facture (ccyymmdd) au format DD/MM/CCYY pour l'etat.
006640*
006650*    STRING est utilise plutot qu'une serie de MOVE avec REDEFINES
006660*    parce que l'ordre des sous-champs change completement entre
006670*    le stockage (siecle/annee/mois/jour) et l'affichage
006680*    (jour/mois/siecle+annee).
006690*
006700     MOVE     SPACES TO WS-DATE-EDITEE.
006710     STRING   DI-TRIE-FACT-JJ  DELIMITED BY SIZE
006720              "/"              DELIMITED BY SIZE
006730              DI-TRIE-FACT-MM  DELIMITED BY SIZE
006740              "/"              DELIMITED BY SIZE
006750              DI-TRIE-FACT-CC  DELIMITED BY SIZE
006760              DI-TRIE-FACT-AA  DELIMITED BY SIZE
006770              INTO WS-DATE-EDITEE.
006780 3110-EXIT.
006790     EXIT.
006800*
006810 3200-IMPRIME-TOTAL-PROJET.
006820*****************************
006830*    Imprime le sous-total du projet qui vient de se terminer -
006840*    appelee par 2200 a chaque rupture, et une derniere fois par
006850*    9000-FIN-TRAITEMENT pour le tout dernier projet du fichier, qui
006860*    ne declenche jamais de rupture puisqu'aucun enregistrement ne
006870*    le suit.
006880*
006890     MOVE     SPACES TO WS-PRINT-LINE.
006900     MOVE     "TOTAL PROJET " TO WS-LTP-LIBELLE.
006910     MOVE     WS-PROJET-COURANT TO WS-LTP-CODE.
006920     MOVE     WS-TOTAL-PROJET TO WS-LTP-MONTANT.
006930     WRITE    DI-RPT-RECORD FROM WS-LIGNE-TOTAL-PROJET
006940              AFTER ADVANCING 1 LINE.
006950 3200-EXIT.
006960     EXIT.
006970*
006980 3300-IMPRIME-TOTAL-GENERAL.
006990*****************************
007000*    Trois lignes de total general en fin d'etat - paye, non-paye,
007010*    puis le total tous statuts confondus, dans cet ordre fixe
007020*    demande par la Direction Financiere en 1.2.00.
007030*
007040     MOVE     SPACES TO WS-PRINT-LINE.
007050     MOVE     "TOTAL GENERAL PAYE    " TO WS-LTG-LIBELLE.
007060     MOVE     WS-TOTAL-GENERAL-PAYE TO WS-LTG-MONTANT.
007070*
007080*    Advancing 2 Line laisse un blanc entre le dernier total projet
007090*    et le bloc des totaux generaux, pour bien les distinguer a la
007100*    lecture de l'etat papier.
007110*
007120     WRITE    DI-RPT-RECORD FROM WS-LIGNE-TOTAL-GENERAL
007130              AFTER ADVANCING 2 LINE.
007140*
007150     MOVE     SPACES TO WS-PRINT-LINE.
007160     MOVE     "TOTAL GENERAL NON-PAYE" TO WS-LTG-LIBELLE.
007170     MOVE     WS-TOTAL-GENERAL-NPAYE TO WS-LTG-MONTANT.
007180     WRITE    DI-RPT-RECORD FROM WS-LIGNE-TOTAL-GENERAL
007190              AFTER ADVANCING 1 LINE.
007200*
007210*    Total-General = Total-General-Paye + Total-General-Npaye par
007220*    construction (voir 3100 ci-dessus) - imprime en derniere ligne
007230*    comme controle de coherence visuel pour le Controle de Gestion.
007240*
007250     MOVE     SPACES TO WS-PRINT-LINE.
007260     MOVE     "TOTAL GENERAL         " TO WS-LTG-LIBELLE.
007270     MOVE     WS-TOTAL-GENERAL TO WS-LTG-MONTANT.
007280     WRITE    DI-RPT-RECORD FROM WS-LIGNE-TOTAL-GENERAL
007290              AFTER ADVANCING 1 LINE.
007300 3300-EXIT.
007310     EXIT.
007320*
007330 9000-FIN-TRAITEMENT.
007340*****************************
007350*    Le dernier projet du fichier trie n'a jamais declenche de
007360*    rupture (rien ne le suit pour la provoquer) - son sous-total
007370*    est donc imprime explicitement ici, avant les totaux generaux,
007380*    plutot que d'etre perdu.
007390*
007400     PERFORM  3200-IMPRIME-TOTAL-PROJET THRU 3200-EXIT.
007410     PERFORM  3300-IMPRIME-TOTAL-GENERAL THRU 3300-EXIT.
007420     CLOSE    DI-TRIE-FILE DI-RPT-FILE.
007430     DISPLAY  "DI150 - DEPENSES IMPRIMEES = " WS-REC-LUS.
007440 9000-EXIT.
007450     EXIT.
007460*
